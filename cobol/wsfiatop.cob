000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR FIAT DEPOSIT/WITHDRAWAL   *
000400*           OPERATIONS FILE                        *
000500*     LINE SEQUENTIAL, ONE OP PER LINE, PRE-SORTED *
000600*     ASCENDING BY DATE - SEE PYTAX000             *
000700*****************************************************
000800*  FILE SIZE 40 BYTES.
000900*
001000* 12/01/26 VBC - CREATED FOR CRYPTO TAX MODULE.
001100* 19/01/26 VBC - ADDED 88-LEVELS FOR OP TYPE.
001200* 02/02/26 VBC - WIDENED PORTFOLIO VALUE TO S9(11)V99
001300*                PER VOXOMA YEAR-END REVIEW.
001400*
001500 01  TX-FIAT-RECORD.
001600     03  OPF-DATE.
001700         05  OPF-CCYY           PIC 9(4).
001800         05  OPF-MM             PIC 9(2).
001900         05  OPF-DD             PIC 9(2).
002000     03  OPF-DATE9   REDEFINES OPF-DATE
002100                                PIC 9(8).
002200     03  OPF-TYPE               PIC X(1).
002300         88  OPF-IS-DEPOSIT         VALUE "D".
002400         88  OPF-IS-WITHDRAWAL      VALUE "R".
002500     03  OPF-AMOUNT-EUR         PIC S9(9)V99
002600                           SIGN IS TRAILING SEPARATE CHARACTER.
002700     03  OPF-PORTFOLIO-USD      PIC S9(11)V99
002800                           SIGN IS TRAILING SEPARATE CHARACTER.
002900     03  OPF-FX-RATE            PIC 9(1)V9(6).
003000     03  FILLER                 PIC X(05).
003100*
