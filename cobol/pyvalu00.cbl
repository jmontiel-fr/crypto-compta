000100*****************************************************************
000200*                                                               *
000300*                PORTFOLIO USD VALUATION BATCH                 *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PYVALU00.
001100     AUTHOR.             V B COEN.
001200     INSTALLATION.       APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.       22/06/87.
001400     DATE-COMPILED.
001500     SECURITY.           COPYRIGHT (C) 2026 AND LATER, V B COEN.
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                        LICENSE - SEE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.            READS THE EXCHANGE ASSET BALANCE FILE
002000*                        (ASSETBAL) AND SUMS THE TOTAL PORTFOLIO
002100*                        VALUE IN USD - STABLECOINS 1:1, EUR AT
002200*                        THE EUR/USD RATE OF THE DAY (VIA
002300*                        RATELOOK), OTHER ASSETS AT THEIR OWN
002400*                        UNIT PRICE. TOTAL IS LOGGED TO SYSLOG
002500*                        FOR PYTAX000 AND FOR THE DAILY
002600*                        RECONCILIATION RUN.
002700*
002800*    VERSION.            SEE PROG-NAME IN WS.
002900*    CALLED MODULES.     RATELOOK.
003000*
003100*    FILES USED.
003200*                        ASSETBAL. ASSET BALANCE FILE - INPUT.
003300*                        SYSLOG.   RUN LOG - OUTPUT.
003400*
003500*    ERROR MESSAGES USED.
003600*                        PV001 - ASSETBAL NOT FOUND.
003700*                        PV002 - NO EUR/USD RATE WITHIN 7 DAYS,
003800*                                RUN ABORTED FOR THAT DATE.
003900*
004000* CHANGES:
004100* 22/06/87 JWB - 1.0.00 CREATED AS STOCK SHEET VALUATION PASS
004200*                       FOR THE WAREHOUSE PARTS LEDGER.
004300* 02/10/98 KPT - 1.0.01 Y2K - CCYY CARRIED THROUGHOUT, NO MORE
004400*                       2-DIGIT YEAR ROLLOVER ASSUMPTION.
004500* 13/01/26 VBC - 2.0.00 REWRITTEN AS THE CRYPTO TAX MODULE'S
004600*                       ASSET VALUATION PASS - WAREHOUSE LEDGER
004700*                       MOVED OFF THIS SYSTEM YEARS AGO.
004800* 19/01/26 VBC - 2.0.01 STABLECOIN SET WIDENED TO INCLUDE
004900*                       FDUSD/USDP AFTER VOXOMA ONBOARDED THEM.
005000* 05/02/26 VBC - 2.0.02 ZERO/NEGATIVE QTY ROWS NOW SKIPPED
005100*                       RATHER THAN VALUED AT ZERO - SAME
005200*                       RESULT, FEWER WS-SUB LOOKUPS.
005300* 26/02/26 VBC - 2.0.03 BB010 NOW ABORTS THE RUN WHEN RATELOOK
005400*                       COMES BACK WITH NO RATE - IT WAS ZERO-
005500*                       FILLING THE EUR LEG AND LETTING THE
005600*                       TOTAL GO OUT UNDERSTATED.
005700*
005800 ENVIRONMENT             DIVISION.
005900*================================
006000*
006100 CONFIGURATION           SECTION.
006200 SOURCE-COMPUTER.        IBM-PC.
006300 OBJECT-COMPUTER.        IBM-PC.
006400 SPECIAL-NAMES.
006500     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
006600*
006700 INPUT-OUTPUT            SECTION.
006800 FILE-CONTROL.
006900     SELECT   ASSET-FILE  ASSIGN TO "ASSETBAL"
007000                           ORGANIZATION LINE SEQUENTIAL
007100                           STATUS WS-ASSET-STATUS.
007200     SELECT   LOG-FILE    ASSIGN TO "SYSLOG"
007300                           ORGANIZATION LINE SEQUENTIAL
007400                           STATUS WS-LOG-STATUS.
007500*
007600 DATA                    DIVISION.
007700*================================
007800*
007900 FILE                    SECTION.
008000*
008100 FD  ASSET-FILE.
008200 COPY "WSASSET.COB".
008300*
008400 FD  LOG-FILE.
008500 01  LOG-RECORD              PIC X(80).
008600*
008700 WORKING-STORAGE         SECTION.
008800*-----------------------
008900 77  PROG-NAME               PIC X(18) VALUE "PYVALU00 (2.0.03)".
009000*
009100 01  WS-CONTROL-FIELDS.
009200     03  WS-ASSET-STATUS     PIC XX        VALUE ZERO.
009300     03  WS-LOG-STATUS       PIC XX        VALUE ZERO.
009400     03  WS-EOF-SW           PIC X(01)     VALUE "N".
009500         88  WS-EOF              VALUE "Y".
009600     03  WS-STABLE-SUB       PIC 99  COMP  VALUE ZERO.
009700     03  WS-FOUND-RATE-SW    PIC X(01)     VALUE "N".
009800         88  WS-EUR-RATE-FOUND   VALUE "Y".
009900     03  FILLER              PIC X(04).
010000*
010100 01  WS-TOTAL-FIELDS.
010200     03  WS-TOTAL-USD        PIC S9(13)V99 COMP-3.
010300     03  WS-TOTAL-REDEF   REDEFINES WS-TOTAL-USD
010400                                PIC S9(15)    COMP-3.
010500     03  WS-QTY              PIC S9(10)V9(8) COMP-3.
010600     03  WS-QTY-REDEF     REDEFINES WS-QTY
010700                                PIC S9(18)    COMP-3.
010800     03  WS-LINE-VALUE       PIC S9(13)V99 COMP-3.
010900     03  WS-EUR-RATE         PIC 9(1)V9(6).
011000     03  FILLER              PIC X(03).
011100*
011200 01  WS-TODAY-DATE.
011300     03  WS-TD-CCYY          PIC 9(4).
011400     03  WS-TD-MM            PIC 9(2).
011500     03  WS-TD-DD            PIC 9(2).
011600 01  WS-TODAY-DATE9  REDEFINES WS-TODAY-DATE
011700                                PIC 9(8).
011800*
011900 01  WS-LOG-LINE             PIC X(80) VALUE SPACES.
012000*
012100 COPY "WSACCTMAP.COB".
012200*
012300 01  ERROR-MESSAGES.
012400     03  PV001       PIC X(27) VALUE
012500         "PV001 ASSETBAL NOT FOUND  ".
012600     03  PV002       PIC X(39) VALUE
012700         "PV002 NO EUR RATE - RUN ABORTED      ".
012800     03  FILLER              PIC X(02).
012900*
013000 LINKAGE                 SECTION.
013100*************************
013200*
013300 01  LK-TOTAL-PORTFOLIO-USD   PIC S9(13)V99.
013400*
013500 PROCEDURE DIVISION USING LK-TOTAL-PORTFOLIO-USD.
013600*
013700 AA000-MAIN                  SECTION.
013800*************************************
013900*
014000     MOVE     ZERO TO WS-TOTAL-USD.
014100     ACCEPT   WS-TODAY-DATE9 FROM DATE YYYYMMDD.
014200     OPEN     INPUT ASSET-FILE.
014300     OPEN     OUTPUT LOG-FILE.
014400     IF       WS-ASSET-STATUS NOT = "00"
014500              DISPLAY  PV001
014600              MOVE     "Y" TO WS-EOF-SW
014700     END-IF.
014800     PERFORM  AA010-READ-ASSET THRU AA010-EXIT.
014900     PERFORM  AA020-VALUE-LOOP THRU AA020-EXIT
015000              UNTIL    WS-EOF.
015100     CLOSE    ASSET-FILE.
015200     MOVE     WS-TOTAL-USD TO LK-TOTAL-PORTFOLIO-USD.
015300     MOVE     "PORTFOLIO VALUE TOTAL USD " TO WS-LOG-LINE.
015400     MOVE     WS-TOTAL-USD TO WS-LOG-LINE (27:14).
015500     WRITE    LOG-RECORD FROM WS-LOG-LINE.
015600     CLOSE    LOG-FILE.
015700     GOBACK.
015800*
015900 AA010-READ-ASSET.
016000*
016100     READ     ASSET-FILE
016200         AT END
016300              MOVE     "Y" TO WS-EOF-SW
016400     END-READ.
016500*
016600 AA010-EXIT.
016700     EXIT.
016800*
016900 AA020-VALUE-LOOP.
017000*
017100     IF       (AST-FREE-QTY + AST-LOCKED-QTY) > ZERO
017200              PERFORM  AA050-VALUE-ASSET THRU AA050-EXIT
017300     END-IF.
017400     PERFORM  AA010-READ-ASSET THRU AA010-EXIT.
017500*
017600 AA020-EXIT.
017700     EXIT.
017800*
017900 AA050-VALUE-ASSET.
018000*
018100*    U6 VALUATION RULE -
018200*    QTY = FREE + LOCKED.
018300*    STABLECOIN SET -> VALUED AT 1 USD.
018400*    EUR -> VALUED AT THE EUR/USD RATE OF THE DAY.
018500*    OTHER -> VALUED AT THEIR OWN UNIT-PRICE-USD.
018600*
018700     COMPUTE  WS-QTY = AST-FREE-QTY + AST-LOCKED-QTY.
018800     MOVE     "N" TO WS-FOUND-RATE-SW.
018900     IF       AST-SYMBOL = "EUR       "
019000              PERFORM  BB010-GET-EUR-RATE THRU BB010-EXIT
019100              COMPUTE  WS-LINE-VALUE ROUNDED =
019200                       WS-QTY * WS-EUR-RATE
019300     ELSE
019400              PERFORM  BB020-CHECK-STABLE THRU BB020-EXIT
019500              IF       WS-FOUND-RATE-SW = "Y"
019600                       MOVE     WS-QTY TO WS-LINE-VALUE
019700              ELSE
019800                       COMPUTE  WS-LINE-VALUE ROUNDED =
019900                                WS-QTY * AST-UNIT-PRICE-USD
020000              END-IF
020100     END-IF.
020200     ADD      WS-LINE-VALUE TO WS-TOTAL-USD.
020300*
020400 AA050-EXIT.
020500     EXIT.
020600*
020700 BB010-GET-EUR-RATE.
020800*
020900*    U5 RULE - NO FALLBACK RATE. IF RATELOOK CANNOT FIND ONE
021000*    WITHIN 7 DAYS EITHER WAY THE WHOLE RUN ABORTS FOR THIS
021100*    DATE RATHER THAN UNDERSTATE THE EUR LEG AT ZERO.
021200*
021300     CALL     "RATELOOK" USING WS-TODAY-DATE9
021400                               "EUR"
021500                               "USD"
021600                               WS-EUR-RATE
021700                               WS-FOUND-RATE-SW.
021800     IF       WS-FOUND-RATE-SW NOT = "Y"
021900              DISPLAY  PV002 " " WS-TODAY-DATE9
022000              CLOSE    ASSET-FILE
022100              CLOSE    LOG-FILE
022200              GOBACK
022300     END-IF.
022400*
022500 BB010-EXIT.
022600     EXIT.
022700*
022800 BB020-CHECK-STABLE.
022900*
023000*    WS-FOUND-RATE-SW DOUBLES AS THE "IS A STABLECOIN" FLAG
023100*    HERE - SET "Y" WHEN THE SYMBOL IS IN THE STABLE TABLE.
023200*
023300     PERFORM  BB030-SEARCH-STABLE THRU BB030-EXIT
023400              VARYING WS-STABLE-SUB FROM 1 BY 1
023500              UNTIL    WS-STABLE-SUB > 7
023600              OR       WS-FOUND-RATE-SW = "Y".
023700*
023800 BB020-EXIT.
023900     EXIT.
024000*
024100 BB030-SEARCH-STABLE.
024200*
024300     IF       AST-SYMBOL (1:10) = WS-STABLE-SYM (WS-STABLE-SUB)
024400              MOVE     "Y" TO WS-FOUND-RATE-SW
024500     END-IF.
024600*
024700 BB030-EXIT.
024800     EXIT.
