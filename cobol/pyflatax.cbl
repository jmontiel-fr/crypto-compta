000100*****************************************************************
000200*                                                               *
000300*                 FLAT-TAX CAPITAL GAINS CALCULATOR             *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PYFLATAX.
001100     AUTHOR.             V B COEN.
001200     INSTALLATION.       APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.       05/05/91.
001400     DATE-COMPILED.
001500     SECURITY.           COPYRIGHT (C) 2026 AND LATER, V B COEN.
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                        LICENSE - SEE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.            STATEFUL ENGINE FOR THE FRENCH "FLAT
002000*                        TAX" RULE ON CRYPTO WITHDRAWALS.
002100*                        DEPOSITS RAISE ACQUISITION COST,
002200*                        WITHDRAWALS REALISE A PROPORTIONAL
002300*                        TAXABLE GAIN AND REDUCE IT. STATE IS
002400*                        CARRIED BY THE CALLER (PYTAX000) IN
002500*                        WS-FLAT-TAX-STATE.
002600*
002700*    VERSION.            SEE PROG-NAME IN WS.
002800*    CALLED MODULES.     NONE.
002900*    FUNCTIONS USED.     NONE.
003000*
003100*    ERROR MESSAGES USED.
003200*                        PT001 - DEPOSIT AMOUNT NOT POSITIVE.
003300*                        PT002 - WITHDRAWAL AMOUNT NOT POSITIVE.
003400*                        PT003 - WITHDRAWAL WITH ZERO PORTFOLIO.
003500*
003600* CHANGES:
003700* 05/05/91 MFH - 1.0.00 CREATED AS THE PAYROLL TAX-BAND
003800*                       APPORTIONMENT ENGINE.
003900* 14/10/98 KPT - 1.0.01 Y2K - CCYY CARRIED THROUGHOUT, NO MORE
004000*                       2-DIGIT YEAR ROLLOVER ASSUMPTION.
004100* 17/01/26 VBC - 2.0.00 REWRITTEN AS THE CRYPTO TAX MODULE'S
004200*                       FLAT-RATE APPORTIONMENT ENGINE - SAME
004300*                       RATIO-THEN-SPLIT SHAPE AS THE OLD
004400*                       TAX-BAND ROUTINE.
004500* 25/01/26 VBC - 2.0.01 COST-PORTION FLOORED AT ZERO AFTER A
004600*                       ROUNDING RUN LEFT -0.01 ON A SMALL POT.
004700* 06/02/26 VBC - 2.0.02 RATIO KEPT AT FULL PRECISION (NO ROUND)
004800*                       UNTIL COST-PORTION - PER TAX REVIEW NOTE.
004900* 23/02/26 VBC - 2.0.03 WS-RATIO WIDENED TO 5 INTEGER DIGITS -
005000*                       A WITHDRAWAL BIGGER THAN THE PORTFOLIO
005100*                       (ALLOWED, WARNING ONLY) WAS TRUNCATING
005200*                       SILENTLY AT A RATIO OF 10 AND CORRUPTING
005300*                       COST/GAIN FOR EVERY OP AFTER IT. RATIO
005400*                       NOW ALSO HANDED BACK ON FLTX-RATIO FOR
005500*                       THE CALLER'S AUDIT LOG.
005600*
005700 ENVIRONMENT             DIVISION.
005800*================================
005900*
006000 CONFIGURATION           SECTION.
006100 SOURCE-COMPUTER.        IBM-PC.
006200 OBJECT-COMPUTER.        IBM-PC.
006300 SPECIAL-NAMES.
006400     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
006500*
006600 DATA                    DIVISION.
006700*================================
006800*
006900 WORKING-STORAGE         SECTION.
007000*-----------------------
007100 77  PROG-NAME               PIC X(18) VALUE "PYFLATAX (2.0.03)".
007200*
007300 01  WS-WORK-FIELDS.
007400     03  WS-RATIO            PIC S9(5)V9(8) COMP-3.
007500     03  WS-RATIO-REDEF   REDEFINES WS-RATIO
007600                                PIC S9(13)     COMP-3.
007700     03  WS-COST-PORTION     PIC S9(11)V99  COMP-3.
007800     03  WS-COST-REDEF    REDEFINES WS-COST-PORTION
007900                                PIC S9(13)     COMP-3.
008000     03  WS-NEW-COST         PIC S9(11)V99  COMP-3.
008100     03  WS-TAXABLE-GAIN     PIC S9(9)V99   COMP-3.
008200     03  FILLER              PIC X(04).
008300*
008400 01  WS-LAST-RUN-DATE.
008500     03  WS-LRD-CCYY         PIC 9(4).
008600     03  WS-LRD-MM           PIC 9(2).
008700     03  WS-LRD-DD           PIC 9(2).
008800 01  WS-LAST-RUN-DATE9 REDEFINES WS-LAST-RUN-DATE
008900                                PIC 9(8).
009000*
009100 01  ERROR-MESSAGES.
009200     03  PT001       PIC X(38) VALUE
009300         "PT001 DEPOSIT AMOUNT NOT POSITIVE   ".
009400     03  PT002       PIC X(38) VALUE
009500         "PT002 WITHDRAWAL AMOUNT NOT POSITIVE".
009600     03  PT003       PIC X(38) VALUE
009700         "PT003 WITHDRAWAL WITH ZERO PORTFOLIO".
009800     03  FILLER              PIC X(02).
009900*
010000 LINKAGE                 SECTION.
010100*************************
010200*
010300 COPY "WSTAXST.COB" REPLACING WS-FLAT-TAX-STATE
010400                     BY LK-TAX-STATE.
010500*
010600 PROCEDURE DIVISION USING LK-TAX-STATE.
010700*
010800 AA000-MAIN                  SECTION.
010900*************************************
011000*
011100     MOVE     "N" TO FLTX-ERROR-FLAG.
011200     IF       FLTX-DEPOSIT
011300              PERFORM  BB010-DEPOSIT    THRU BB010-EXIT
011400     ELSE
011500              PERFORM  BB020-WITHDRAWAL THRU BB020-EXIT
011600     END-IF.
011700     GOBACK.
011800*
011900 BB010-DEPOSIT.
012000*
012100*    DEPOSIT(AMOUNT): AMOUNT MUST BE > 0, ELSE ERROR.
012200*    ACQUISITION-COST := ROUND2(ACQUISITION-COST + AMOUNT).
012300*
012400     IF       FLTX-AMOUNT NOT > ZERO
012500              MOVE     "Y" TO FLTX-ERROR-FLAG
012600              GO TO    BB010-EXIT
012700     END-IF.
012800     COMPUTE  FLTX-ACQUISITION-COST ROUNDED =
012900              FLTX-ACQUISITION-COST + FLTX-AMOUNT.
013000     MOVE     ZERO TO FLTX-TAXABLE-GAIN.
013100*
013200 BB010-EXIT.
013300     EXIT.
013400*
013500 BB020-WITHDRAWAL.
013600*
013700*    WITHDRAWAL(AMOUNT, PORTFOLIO-EUR): BOTH MUST BE > 0.
013800*    RATIO = AMOUNT / PORTFOLIO-EUR - FULL PRECISION.
013900*    COST-PORTION = ROUND2(COST * RATIO).
014000*    GAIN = ROUND2(AMOUNT - COST-PORTION).
014100*    NEW COST = ROUND2(COST - COST-PORTION), FLOORED AT ZERO.
014200*    CUMULATIVE GAINS += GAIN.
014300*
014400     IF       FLTX-AMOUNT NOT > ZERO
014500              MOVE     "Y" TO FLTX-ERROR-FLAG
014600              GO TO    BB020-EXIT
014700     END-IF.
014800     IF       FLTX-PORTFOLIO-EUR NOT > ZERO
014900              MOVE     "Y" TO FLTX-ERROR-FLAG
015000              GO TO    BB020-EXIT
015100     END-IF.
015200     COMPUTE  WS-RATIO =
015300              FLTX-AMOUNT / FLTX-PORTFOLIO-EUR.
015400     MOVE     WS-RATIO TO FLTX-RATIO.
015500     COMPUTE  WS-COST-PORTION ROUNDED =
015600              FLTX-ACQUISITION-COST * WS-RATIO.
015700     COMPUTE  WS-TAXABLE-GAIN ROUNDED =
015800              FLTX-AMOUNT - WS-COST-PORTION.
015900     COMPUTE  WS-NEW-COST ROUNDED =
016000              FLTX-ACQUISITION-COST - WS-COST-PORTION.
016100     IF       WS-NEW-COST < ZERO
016200              MOVE     ZERO TO WS-NEW-COST
016300     END-IF.
016400     MOVE     WS-NEW-COST     TO FLTX-ACQUISITION-COST.
016500     MOVE     WS-TAXABLE-GAIN TO FLTX-TAXABLE-GAIN.
016600     COMPUTE  FLTX-CUMULATIVE-GAINS ROUNDED =
016700              FLTX-CUMULATIVE-GAINS + WS-TAXABLE-GAIN.
016800*
016900 BB020-EXIT.
017000     EXIT.
