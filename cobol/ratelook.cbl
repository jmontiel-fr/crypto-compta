000100*****************************************************************
000200*                                                               *
000300*               USD / EUR EXCHANGE RATE LOOKUP                  *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         RATELOOK.
001100     AUTHOR.             V B COEN.
001200     INSTALLATION.       APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.       04/03/85.
001400     DATE-COMPILED.
001500     SECURITY.           COPYRIGHT (C) 2026 AND LATER, V B COEN.
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                        LICENSE - SEE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.            LOADS THE RATE TABLE (RATETAB) INTO WS
002000*                        ON FIRST CALL, THEN SEARCHES FOR THE
002100*                        REQUESTED DATE - EXACT MATCH FIRST,
002200*                        THEN +/- 1..7 DAYS, EARLIER DAY TRIED
002300*                        BEFORE THE LATER ONE AT EACH OFFSET.
002400*
002500*    VERSION.            SEE PROG-NAME IN WS.
002600*    CALLED MODULES.     NONE.
002700*    FILES USED.         RATETAB - RATE TABLE, LOADED ONCE.
002800*
002900*    ERROR MESSAGES USED.
003000*                        FX001 - RATETAB NOT FOUND.
003100*                        FX002 - NO RATE WITHIN 7 DAYS EITHER WAY.
003200*
003300* CHANGES:
003400* 04/03/85 JWB - 1.0.00 CREATED AS DAILY EXCHANGE RATE LOOKUP
003500*                       FOR OVERSEAS PAYROLL CONVERSIONS.
003600* 16/09/98 KPT - 1.0.01 Y2K - CCYY CARRIED THROUGHOUT, NO MORE
003700*                       2-DIGIT YEAR ROLLOVER ASSUMPTION.
003800* 12/01/26 VBC - 2.0.00 REWRITTEN AS THE CRYPTO TAX MODULE'S
003900*                       DAILY CLOSING-PRICE LOOKUP - OVERSEAS
004000*                       PAYROLL DROPPED THIS ROUTINE YEARS AGO.
004100* 22/01/26 VBC - 2.0.01 TABLE OCCURS WIDENED 1830 -> 3660 (TEN
004200*                       YEARS DAILY) PER SY-REQ #118.
004300* 09/02/26 VBC - 2.0.02 LOAD-ONCE SWITCH ADDED - WAS RE-READING
004400*                       THE WHOLE FILE ON EVERY SINGLE CALL.
004500* 11/02/26 VBC - 2.0.03 OFFSET LOOP RECAST TO PERFORM VARYING
004600*                       OVER A SUB-PARAGRAPH - CYCLE LOGIC WAS
004700*                       UNCLEAR WITH THE OLD GO TO VERSION.
004800*
004900 ENVIRONMENT             DIVISION.
005000*================================
005100*
005200 CONFIGURATION           SECTION.
005300 SOURCE-COMPUTER.        IBM-PC.
005400 OBJECT-COMPUTER.        IBM-PC.
005500 SPECIAL-NAMES.
005600     CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
005700*
005800 INPUT-OUTPUT            SECTION.
005900 FILE-CONTROL.
006000     SELECT   RATE-FILE   ASSIGN TO "RATETAB"
006100                           ORGANIZATION LINE SEQUENTIAL
006200                           STATUS WS-RATE-STATUS.
006300*
006400 DATA                    DIVISION.
006500*================================
006600*
006700 FILE                    SECTION.
006800*
006900 FD  RATE-FILE.
007000 COPY "WSXRATE.COB".
007100*
007200 WORKING-STORAGE         SECTION.
007300*-----------------------
007400 77  PROG-NAME               PIC X(18) VALUE "RATELOOK (2.0.03)".
007500*
007600 01  WS-CONTROL-FIELDS.
007700     03  WS-RATE-STATUS      PIC XX        VALUE ZERO.
007800     03  WS-LOADED-SW        PIC X(01)     VALUE "N".
007900         88  WS-TABLE-LOADED     VALUE "Y".
008000     03  WS-FOUND-SW         PIC X(01)     VALUE "N".
008100         88  WS-RATE-FOUND       VALUE "Y".
008200     03  WS-OFFSET           PIC 9(2) COMP VALUE ZERO.
008300     03  WS-SUB              PIC 9(4) COMP VALUE ZERO.
008400     03  FILLER              PIC X(04).
008500*
008600 01  WS-SEARCH-DATE.
008700     03  WS-SRCH-CCYY        PIC 9(4).
008800     03  WS-SRCH-MM          PIC 9(2).
008900     03  WS-SRCH-DD          PIC 9(2).
009000 01  WS-SEARCH-DATE9  REDEFINES WS-SEARCH-DATE
009100                                PIC 9(8).
009200*
009300 01  WS-TRIAL-DATE.
009400     03  WS-TRY-CCYY         PIC 9(4).
009500     03  WS-TRY-MM           PIC 9(2).
009600     03  WS-TRY-DD           PIC 9(2).
009700 01  WS-TRIAL-DATE9   REDEFINES WS-TRIAL-DATE
009800                                PIC 9(8).
009900*
010000 01  WS-DAYS-IN-MONTH-LITS     PIC X(24) VALUE
010100         "312831303130313130313031".
010200 01  WS-DAYS-IN-MONTH-TAB REDEFINES WS-DAYS-IN-MONTH-LITS.
010300     03  WS-DAYS-IN-MONTH    OCCURS 12 TIMES
010400                                PIC 99.
010500*
010600 01  ERROR-MESSAGES.
010700     03  FX001       PIC X(27) VALUE
010800         "FX001 RATETAB NOT FOUND  ".
010900     03  FX002       PIC X(40) VALUE
011000         "FX002 NO RATE WITHIN 7 DAYS EITHER WAY ".
011100     03  FILLER              PIC X(02).
011200*
011300 LINKAGE                 SECTION.
011400*************************
011500*
011600 01  LK-TARGET-DATE           PIC 9(8).
011700 01  LK-FROM-CCY              PIC X(3).
011800 01  LK-TO-CCY                PIC X(3).
011900 01  LK-RATE-OUT               PIC 9(1)V9(6).
012000 01  LK-FOUND-FLAG            PIC X(1).
012100     88  LK-RATE-WAS-FOUND       VALUE "Y".
012200     88  LK-RATE-NOT-FOUND       VALUE "N".
012300*
012400 PROCEDURE DIVISION USING LK-TARGET-DATE
012500                          LK-FROM-CCY
012600                          LK-TO-CCY
012700                          LK-RATE-OUT
012800                          LK-FOUND-FLAG.
012900*
013000 AA000-MAIN                  SECTION.
013100*************************************
013200*
013300     IF       NOT WS-TABLE-LOADED
013400              PERFORM  AA010-LOAD-TABLE THRU AA010-EXIT
013500     END-IF.
013600     MOVE     LK-TARGET-DATE TO WS-SEARCH-DATE9.
013700     MOVE     "N" TO WS-FOUND-SW.
013800     MOVE     ZERO TO LK-RATE-OUT.
013900     PERFORM  BB010-TRY-EXACT  THRU BB010-EXIT.
014000     IF       NOT WS-RATE-FOUND
014100              PERFORM  BB020-TRY-OFFSETS THRU BB020-EXIT
014200     END-IF.
014300     IF       WS-RATE-FOUND
014400              MOVE     "Y" TO LK-FOUND-FLAG
014500     ELSE
014600              MOVE     "N" TO LK-FOUND-FLAG
014700              DISPLAY  FX002 " " LK-TARGET-DATE
014800     END-IF.
014900     GOBACK.
015000*
015100 AA010-LOAD-TABLE.
015200*
015300     MOVE     ZERO TO FXT-COUNT.
015400     OPEN     INPUT RATE-FILE.
015500     IF       WS-RATE-STATUS NOT = "00"
015600              DISPLAY  FX001
015700              MOVE     "Y" TO WS-LOADED-SW
015800              GO TO    AA010-EXIT
015900     END-IF.
016000     PERFORM  AA020-READ-RATE-LOOP THRU AA020-EXIT
016100              UNTIL    WS-RATE-STATUS = "10".
016200     CLOSE    RATE-FILE.
016300     MOVE     "Y" TO WS-LOADED-SW.
016400*
016500 AA010-EXIT.
016600     EXIT.
016700*
016800 AA020-READ-RATE-LOOP.
016900*
017000     READ     RATE-FILE.
017100     IF       WS-RATE-STATUS = "00"
017200              ADD      1 TO FXT-COUNT
017300              MOVE     FXR-DATE9 TO FXT-DATE (FXT-COUNT)
017400              MOVE     FXR-FROM  TO FXT-FROM (FXT-COUNT)
017500              MOVE     FXR-TO    TO FXT-TO   (FXT-COUNT)
017600              MOVE     FXR-VALUE TO FXT-VALUE (FXT-COUNT)
017700     END-IF.
017800*
017900 AA020-EXIT.
018000     EXIT.
018100*
018200 BB010-TRY-EXACT.
018300*
018400     MOVE     WS-SEARCH-DATE9 TO WS-TRIAL-DATE9.
018500     PERFORM  EE010-SEARCH-AT-TRIAL THRU EE010-EXIT.
018600*
018700 BB010-EXIT.
018800     EXIT.
018900*
019000 BB020-TRY-OFFSETS.
019100*
019200*    U5 RULE - EXACT DATE ALREADY TRIED BY BB010 ABOVE, NOW
019300*    +/-1..7 DAYS, EARLIER DATE TRIED BEFORE THE LATER ONE AT
019400*    EACH OFFSET, FIRST HIT WINS.
019500*
019600     PERFORM  CC030-TRY-ONE-OFFSET THRU CC030-EXIT
019700              VARYING WS-OFFSET FROM 1 BY 1
019800              UNTIL    WS-OFFSET > 7
019900              OR       WS-RATE-FOUND.
020000*
020100 BB020-EXIT.
020200     EXIT.
020300*
020400 CC030-TRY-ONE-OFFSET.
020500*
020600     PERFORM  DD010-STEP-DATE-BACK THRU DD010-EXIT.
020700     PERFORM  EE010-SEARCH-AT-TRIAL THRU EE010-EXIT.
020800     IF       NOT WS-RATE-FOUND
020900              PERFORM  DD020-STEP-DATE-FWD THRU DD020-EXIT
021000              PERFORM  EE010-SEARCH-AT-TRIAL THRU EE010-EXIT
021100     END-IF.
021200*
021300 CC030-EXIT.
021400     EXIT.
021500*
021600 DD010-STEP-DATE-BACK.
021700*
021800     MOVE     WS-SEARCH-DATE TO WS-TRIAL-DATE.
021900     SUBTRACT WS-OFFSET FROM WS-TRY-DD.
022000     IF       WS-TRY-DD < 1
022100              SUBTRACT 1 FROM WS-TRY-MM
022200              IF       WS-TRY-MM < 1
022300                       MOVE     12 TO WS-TRY-MM
022400                       SUBTRACT 1 FROM WS-TRY-CCYY
022500              END-IF
022600              ADD      WS-DAYS-IN-MONTH (WS-TRY-MM) TO WS-TRY-DD
022700     END-IF.
022800*
022900 DD010-EXIT.
023000     EXIT.
023100*
023200 DD020-STEP-DATE-FWD.
023300*
023400     MOVE     WS-SEARCH-DATE TO WS-TRIAL-DATE.
023500     ADD      WS-OFFSET TO WS-TRY-DD.
023600     IF       WS-TRY-DD > WS-DAYS-IN-MONTH (WS-TRY-MM)
023700              SUBTRACT WS-DAYS-IN-MONTH (WS-TRY-MM) FROM WS-TRY-DD
023800              ADD      1 TO WS-TRY-MM
023900              IF       WS-TRY-MM > 12
024000                       MOVE     1 TO WS-TRY-MM
024100                       ADD      1 TO WS-TRY-CCYY
024200              END-IF
024300     END-IF.
024400*
024500 DD020-EXIT.
024600     EXIT.
024700*
024800 EE010-SEARCH-AT-TRIAL.
024900*
025000     PERFORM  FF010-SEARCH-TABLE THRU FF010-EXIT
025100              VARYING WS-SUB FROM 1 BY 1
025200              UNTIL    WS-SUB > FXT-COUNT
025300              OR       WS-RATE-FOUND.
025400*
025500 EE010-EXIT.
025600     EXIT.
025700*
025800 FF010-SEARCH-TABLE.
025900*
026000     IF       FXT-DATE (WS-SUB) = WS-TRIAL-DATE9
026100              AND FXT-FROM (WS-SUB) = LK-FROM-CCY
026200              AND FXT-TO   (WS-SUB) = LK-TO-CCY
026300              MOVE     FXT-VALUE (WS-SUB) TO LK-RATE-OUT
026400              MOVE     "Y" TO WS-FOUND-SW
026500     END-IF.
026600*
026700 FF010-EXIT.
026800     EXIT.
