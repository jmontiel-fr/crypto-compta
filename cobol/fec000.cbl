000100*****************************************************************
000200*                                                               *
000300*                  FEC POSTING BATCH - MAIN DRIVER              *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         FEC000.
001100     AUTHOR.             V B COEN.
001200     INSTALLATION.       APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.       09/09/82.
001400     DATE-COMPILED.
001500     SECURITY.           COPYRIGHT (C) 2026 AND LATER, V B COEN.
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                        LICENSE - SEE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.            READS THE SORTED EXCHANGE TRANSACTION
002000*                        FILE (TRANFILE) AND POSTS EACH VALID
002100*                        ROW TO THE FEC EXPORT FILE (FECEXP) AS
002200*                        A BALANCED DEBIT AND CREDIT LINE -
002300*                        ACCOUNT NUMBERS AND LABELS COME FROM
002400*                        FECACCT, FIELD CHECKS FROM FECVAL9 AND
002500*                        FECVAL8.
002600*
002700*    VERSION.            SEE PROG-NAME IN WS.
002800*    CALLED MODULES.     FECVAL9. FECACCT. FECVAL8.
002900*
003000*    FILES USED.
003100*                        TRANFILE. EXCHANGE TRANSACTIONS - INPUT.
003200*                        FECEXP.   FEC EXPORT FILE - OUTPUT.
003300*                        SYSLOG.   RUN LOG - OUTPUT.
003400*
003500*    ERROR MESSAGES USED.
003600*                        FE001 - TRANFILE NOT FOUND.
003700*                        FE002 - TRANSACTION ROW FAILED FECVAL9.
003800*                        FE003 - BUILT ENTRY FAILED FECVAL8.
003900*                        FE004 - ACCOUNT LOOKUP FAILED FECACCT.
004000*
004100* CHANGES:
004200* 09/09/82 JWB - 1.0.00 CREATED AS THE NIGHTLY GENERAL LEDGER
004300*                       POSTING BATCH - BUILDS ONE DEBIT AND
004400*                       ONE CREDIT LINE PER MOVEMENT RECORD.
004500* 14/09/98 KPT - 1.0.01 Y2K - CCYY CARRIED THROUGHOUT, NO MORE
004600*                       2-DIGIT YEAR ROLLOVER ASSUMPTION.
004700* 19/01/26 VBC - 2.0.00 REWRITTEN AS THE FEC POSTING MODULE'S
004800*                       MAIN DRIVER - SAME ONE-DEBIT-ONE-CREDIT
004900*                       SHAPE AS THE OLD G/L BATCH, NOW POSTING
005000*                       VOXOMA EXCHANGE TRANSACTIONS TO THE FEC
005100*                       EXPORT FILE INSTEAD OF THE LEDGER.
005200* 03/02/26 VBC - 2.0.01 TRADE ROWS NOW POST THROUGH THE GAIN/
005300*                       LOSS CLEARING ACCOUNTS (767004/667004)
005400*                       RATHER THAN STRAIGHT TO THE CRYPTO
005500*                       ACCOUNT - SAME CONVENTION ALREADY USED
005600*                       FOR THE REALISED GAIN/LOSS POSTINGS.
005700* 12/02/26 VBC - 2.0.02 INVALID ROWS NOW SKIPPED AND LOGGED
005800*                       RATHER THAN ABORTING THE WHOLE RUN - ONE
005900*                       BAD EXPORT ROW FROM VOXOMA USED TO STOP
006000*                       THE ENTIRE NIGHT'S POSTING.
006100* 17/02/26 VBC - 2.0.03 FECACCT VALID-FLAG NOW ACTUALLY CHECKED -
006200*                       A ROW WITH A FAILED ACCOUNT LOOKUP WAS
006300*                       FALLING THROUGH TO POSTING ON A BLANK
006400*                       ACCOUNT NUMBER INSTEAD OF BEING SKIPPED.
006500* 24/02/26 VBC - 2.0.04 WIDTH FOR THE LEFT-TRIMMED AMOUNT IN
006600*                       BB920 AND THE TWO SYSLOG TOTAL MOVES IN
006700*                       AA090 WAS ONE SHORT - LAST DIGIT OF
006800*                       EVERY DEBIT/CREDIT AMOUNT WAS BEING
006900*                       DROPPED ON EXPORT AND ON THE LOG.
007000*
007100 ENVIRONMENT             DIVISION.
007200*================================
007300*
007400 CONFIGURATION           SECTION.
007500 SOURCE-COMPUTER.        IBM-PC.
007600 OBJECT-COMPUTER.        IBM-PC.
007700 SPECIAL-NAMES.
007800     CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
007900*
008000 INPUT-OUTPUT            SECTION.
008100 FILE-CONTROL.
008200     SELECT   TRAN-FILE   ASSIGN TO "TRANFILE"
008300                           ORGANIZATION LINE SEQUENTIAL
008400                           STATUS WS-TRAN-STATUS.
008500     SELECT   FEC-FILE    ASSIGN TO "FECEXP"
008600                           ORGANIZATION LINE SEQUENTIAL
008700                           STATUS WS-FEC-STATUS.
008800     SELECT   LOG-FILE    ASSIGN TO "SYSLOG"
008900                           ORGANIZATION LINE SEQUENTIAL
009000                           STATUS WS-LOG-STATUS.
009100*
009200 DATA                    DIVISION.
009300*================================
009400*
009500 FILE                    SECTION.
009600*
009700 FD  TRAN-FILE.
009800 COPY "WSTRANS.COB".
009900*
010000 FD  FEC-FILE.
010100 01  FEC-EXPORT-RECORD       PIC X(1600).
010200*
010300 FD  LOG-FILE.
010400 01  LOG-RECORD              PIC X(80).
010500*
010600 WORKING-STORAGE         SECTION.
010700*-----------------------
010800 77  PROG-NAME               PIC X(18) VALUE "FEC000 (2.0.04)".
010900*
011000 01  WS-CONTROL-FIELDS.
011100     03  WS-TRAN-STATUS      PIC XX        VALUE ZERO.
011200     03  WS-FEC-STATUS       PIC XX        VALUE ZERO.
011300     03  WS-LOG-STATUS       PIC XX        VALUE ZERO.
011400     03  WS-EOF-SW           PIC X(01)     VALUE "N".
011500         88  WS-EOF              VALUE "Y".
011600     03  WS-ENTRY-COUNT      PIC 9(7)  COMP VALUE ZERO.
011700     03  WS-SKIP-COUNT       PIC 9(7)  COMP VALUE ZERO.
011800     03  WS-ECRITURE-NUM     PIC 9(8)  COMP VALUE ZERO.
011900     03  FILLER              PIC X(04).
012000*
012100 01  WS-VAL-SWITCHES.
012200     03  WS-TRN-VALID-SW     PIC X(01)     VALUE "N".
012300         88  WS-TRN-VALID        VALUE "Y".
012400     03  WS-ENTRY-VALID-SW   PIC X(01)     VALUE "N".
012500         88  WS-ENTRY-VALID      VALUE "Y".
012600     03  WS-FA-VALID-SW      PIC X(01)     VALUE "N".
012700         88  WS-FA-VALID         VALUE "Y".
012800     03  FILLER              PIC X(01).
012900*
013000 01  WS-FECACCT-LINKAGE.
013100     03  WS-FA-SYMBOL        PIC X(10)     VALUE SPACES.
013200     03  WS-FA-ACCOUNT-NO    PIC X(10)     VALUE SPACES.
013300     03  WS-FA-ACCOUNT-LIB   PIC X(200)    VALUE SPACES.
013400*
013500 01  WS-POST-FIELDS.
013600     03  WS-POST-AMOUNT      PIC S9(9)V99 COMP-3 VALUE ZERO.
013700     03  WS-DR-ACCT-NO       PIC X(10)     VALUE SPACES.
013800     03  WS-DR-ACCT-LIB      PIC X(200)    VALUE SPACES.
013900     03  WS-CR-ACCT-NO       PIC X(10)     VALUE SPACES.
014000     03  WS-CR-ACCT-LIB      PIC X(200)    VALUE SPACES.
014100*
014200 01  WS-TOTAL-FIELDS.
014300     03  WS-DEBIT-TOTAL      PIC S9(11)V99 COMP-3 VALUE ZERO.
014400     03  WS-DEBIT-REDEF   REDEFINES WS-DEBIT-TOTAL
014500                                PIC S9(13)    COMP-3.
014600     03  WS-CREDIT-TOTAL     PIC S9(11)V99 COMP-3 VALUE ZERO.
014700     03  WS-CREDIT-REDEF  REDEFINES WS-CREDIT-TOTAL
014800                                PIC S9(13)    COMP-3.
014900*
015000 01  WS-TODAY-DATE.
015100     03  WS-TD-CCYY          PIC 9(4).
015200     03  WS-TD-MM            PIC 9(2).
015300     03  WS-TD-DD            PIC 9(2).
015400 01  WS-TODAY-DATE9  REDEFINES WS-TODAY-DATE
015500                                PIC 9(8).
015600*
015700*    THE TRANSACTION TIMESTAMP GIVES US ECRITURE-DATE AND
015800*    PIECE-DATE DIRECTLY - NO CONVERSION NEEDED AS TRN-TS-DATE
015900*    IS ALREADY A CCYYMMDD GROUP.
016000*
016100 01  WS-NUM8-EDIT             PIC 9(08).
016200*
016300*    AMOUNT EDITING WORK AREA FOR THE EXPORT LINE - ZERO
016400*    SUPPRESSED, 2 DECIMALS, LEFT-TRIMMED BY BB910 BELOW SO
016500*    THE TAB FILE DOES NOT CARRY LEADING BLANKS.
016600*
016700 01  WS-AMT-EDIT              PIC Z(11)9.99.
016800 01  WS-FMT-SOURCE-AMT        PIC S9(9)V99 COMP-3 VALUE ZERO.
016900 01  WS-FMT-PRESENT-SW        PIC X(01)    VALUE "N".
017000*
017100 01  WS-EXPORT-WORK.
017200     03  WS-EXPORT-LINE      PIC X(1600)   VALUE SPACES.
017300     03  WS-EXPORT-POS       PIC 9(4)  COMP VALUE ZERO.
017400     03  WS-FIRST-FIELD-SW   PIC X(01)     VALUE "Y".
017500         88  WS-FIRST-FIELD      VALUE "Y".
017600     03  WS-TAB              PIC X(01)     VALUE X"09".
017700     03  WS-APPEND-SOURCE    PIC X(200)    VALUE SPACES.
017800     03  WS-APPEND-WIDTH     PIC 9(3)  COMP VALUE ZERO.
017900     03  WS-APPEND-LEN       PIC 9(3)  COMP VALUE ZERO.
018000     03  WS-LJ-SUB           PIC 9(2)  COMP VALUE ZERO.
018100*
018200 01  WS-LOG-LINE              PIC X(80) VALUE SPACES.
018300*
018400 COPY "WSACCTMAP.COB".
018500*
018600 COPY "WSFECENT.COB".
018700*
018800 01  ERROR-MESSAGES.
018900     03  FE001       PIC X(28) VALUE
019000         "FE001 TRANFILE NOT FOUND  ".
019100     03  FE002       PIC X(28) VALUE "FE002 ROW FAILED FECVAL9 ".
019200     03  FE003       PIC X(28) VALUE "FE003 ENTRY FAILED FECVAL8".
019300     03  FE004       PIC X(28) VALUE
019400         "FE004 ACCOUNT LOOKUP FAILED".
019500     03  FILLER              PIC X(02).
019600 01  FE001-SPLIT REDEFINES FE001.
019700     03  FE001-CODE          PIC X(05).
019800     03  FE001-TEXT          PIC X(23).
019900*
020000 PROCEDURE DIVISION.
020100*
020200 AA000-MAIN                  SECTION.
020300*************************************
020400*
020500     ACCEPT   WS-TODAY-DATE9 FROM DATE YYYYMMDD.
020600     OPEN     INPUT TRAN-FILE.
020700     OPEN     OUTPUT FEC-FILE.
020800     OPEN     OUTPUT LOG-FILE.
020900     IF       WS-TRAN-STATUS NOT = "00"
021000              DISPLAY  FE001
021100              MOVE     "Y" TO WS-EOF-SW
021200     END-IF.
021300     PERFORM  AA005-WRITE-HEADER THRU AA005-EXIT.
021400     PERFORM  AA010-READ-TRAN THRU AA010-EXIT.
021500     PERFORM  AA020-POST-LOOP THRU AA020-EXIT
021600              UNTIL    WS-EOF.
021700     CLOSE    TRAN-FILE.
021800     CLOSE    FEC-FILE.
021900     PERFORM  AA090-WRITE-TOTALS THRU AA090-EXIT.
022000     CLOSE    LOG-FILE.
022100     GOBACK.
022200*
022300 AA005-WRITE-HEADER.
022400*
022500*    HEADER LINE CARRIES THE 25 R6 COLUMN NAMES IN EXPORT
022600*    ORDER - SAME BB900 TRIM-AND-APPEND MECHANISM AS THE DATA
022700*    LINES SO THE TABS LINE UP.
022800*
022900     MOVE     SPACES TO WS-EXPORT-LINE.
023000     MOVE     1 TO WS-EXPORT-POS.
023100     MOVE     "Y" TO WS-FIRST-FIELD-SW.
023200     MOVE     "JournalCode"          TO WS-APPEND-SOURCE.
023300     MOVE     11 TO WS-APPEND-WIDTH.
023400     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
023500     MOVE     "JournalLib"           TO WS-APPEND-SOURCE.
023600     MOVE     10 TO WS-APPEND-WIDTH.
023700     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
023800     MOVE     "EcritureNum"          TO WS-APPEND-SOURCE.
023900     MOVE     11 TO WS-APPEND-WIDTH.
024000     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
024100     MOVE     "EcritureDate"         TO WS-APPEND-SOURCE.
024200     MOVE     12 TO WS-APPEND-WIDTH.
024300     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
024400     MOVE     "CompteNum"            TO WS-APPEND-SOURCE.
024500     MOVE     09 TO WS-APPEND-WIDTH.
024600     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
024700     MOVE     "CompteLib"            TO WS-APPEND-SOURCE.
024800     MOVE     09 TO WS-APPEND-WIDTH.
024900     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
025000     MOVE     "CompAuxNum"           TO WS-APPEND-SOURCE.
025100     MOVE     10 TO WS-APPEND-WIDTH.
025200     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
025300     MOVE     "CompAuxLib"           TO WS-APPEND-SOURCE.
025400     MOVE     10 TO WS-APPEND-WIDTH.
025500     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
025600     MOVE     "PieceRef"             TO WS-APPEND-SOURCE.
025700     MOVE     08 TO WS-APPEND-WIDTH.
025800     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
025900     MOVE     "PieceDate"            TO WS-APPEND-SOURCE.
026000     MOVE     09 TO WS-APPEND-WIDTH.
026100     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
026200     MOVE     "EcritureLib"          TO WS-APPEND-SOURCE.
026300     MOVE     11 TO WS-APPEND-WIDTH.
026400     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
026500     MOVE     "Debit"                TO WS-APPEND-SOURCE.
026600     MOVE     05 TO WS-APPEND-WIDTH.
026700     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
026800     MOVE     "Credit"               TO WS-APPEND-SOURCE.
026900     MOVE     06 TO WS-APPEND-WIDTH.
027000     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
027100     MOVE     "EcritureLet"          TO WS-APPEND-SOURCE.
027200     MOVE     11 TO WS-APPEND-WIDTH.
027300     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
027400     MOVE     "DateLet"              TO WS-APPEND-SOURCE.
027500     MOVE     07 TO WS-APPEND-WIDTH.
027600     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
027700     MOVE     "ValidDate"            TO WS-APPEND-SOURCE.
027800     MOVE     09 TO WS-APPEND-WIDTH.
027900     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
028000     MOVE     "Montantdevise"        TO WS-APPEND-SOURCE.
028100     MOVE     13 TO WS-APPEND-WIDTH.
028200     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
028300     MOVE     "Idevise"              TO WS-APPEND-SOURCE.
028400     MOVE     07 TO WS-APPEND-WIDTH.
028500     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
028600     MOVE     "NomPlateformeBlockchain" TO WS-APPEND-SOURCE.
028700     MOVE     23 TO WS-APPEND-WIDTH.
028800     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
028900     MOVE     "CUMP"                 TO WS-APPEND-SOURCE.
029000     MOVE     04 TO WS-APPEND-WIDTH.
029100     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
029200     MOVE     "TauxDeChange"         TO WS-APPEND-SOURCE.
029300     MOVE     12 TO WS-APPEND-WIDTH.
029400     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
029500     MOVE     "DeviseEcartConvertion" TO WS-APPEND-SOURCE.
029600     MOVE     21 TO WS-APPEND-WIDTH.
029700     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
029800     MOVE     "AdresseSource"        TO WS-APPEND-SOURCE.
029900     MOVE     13 TO WS-APPEND-WIDTH.
030000     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
030100     MOVE     "AdresseDestination"   TO WS-APPEND-SOURCE.
030200     MOVE     19 TO WS-APPEND-WIDTH.
030300     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
030400     MOVE     "IdTransactionComptacrypto" TO WS-APPEND-SOURCE.
030500     MOVE     25 TO WS-APPEND-WIDTH.
030600     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
030700     WRITE    FEC-EXPORT-RECORD FROM WS-EXPORT-LINE.
030800*
030900 AA005-EXIT.
031000     EXIT.
031100*
031200 AA010-READ-TRAN.
031300*
031400     READ     TRAN-FILE
031500         AT END
031600              MOVE     "Y" TO WS-EOF-SW
031700     END-READ.
031800*
031900 AA010-EXIT.
032000     EXIT.
032100*
032200 AA020-POST-LOOP.
032300*
032400     CALL     "FECVAL9" USING TRN-TRANSACTION-RECORD
032500                              WS-TRN-VALID-SW.
032600     IF       WS-TRN-VALID
032700              PERFORM  AA030-POST-TRANSACTION THRU AA030-EXIT
032800     ELSE
032900              DISPLAY  FE002 " " TRN-ID
033000              ADD      1 TO WS-SKIP-COUNT
033100     END-IF.
033200     PERFORM  AA010-READ-TRAN THRU AA010-EXIT.
033300*
033400 AA020-EXIT.
033500     EXIT.
033600*
033700 AA030-POST-TRANSACTION.
033800*
033900     MOVE     TRN-SYMBOL (1:10) TO WS-FA-SYMBOL.
034000     CALL     "FECACCT" USING WS-FA-SYMBOL
034100                              WS-FA-ACCOUNT-NO
034200                              WS-FA-ACCOUNT-LIB
034300                              WS-FA-VALID-SW.
034400     IF       WS-FA-VALID
034500              PERFORM  BB100-DETERMINE-POSTING THRU BB100-EXIT
034600              ADD      1 TO WS-ECRITURE-NUM
034700              PERFORM  BB105-INIT-ENTRY THRU BB105-EXIT
034800              PERFORM  BB300-BUILD-DEBIT-LINE THRU BB300-EXIT
034900              PERFORM  BB310-BUILD-CREDIT-LINE THRU BB310-EXIT
035000     ELSE
035100              DISPLAY  FE004 " " TRN-ID
035200              ADD      1 TO WS-SKIP-COUNT
035300     END-IF.
035400*
035500 AA030-EXIT.
035600     EXIT.
035700*
035800 BB100-DETERMINE-POSTING.
035900*
036000*    U7/U8 POSTING RULE -
036100*    DEPOSIT   - DEBIT THE CRYPTO ACCOUNT, CREDIT 580
036200*                (INTRA-BANK MOVEMENT), AMOUNT = QUANTITY.
036300*    WITHDRAWAL- DEBIT 580, CREDIT THE CRYPTO ACCOUNT,
036400*                AMOUNT = QUANTITY.
036500*    FEE       - DEBIT 6278 (COMMISSIONS), CREDIT THE CRYPTO
036600*                ACCOUNT, AMOUNT = COMMISSION.
036700*    TRANSFER  - A WASH ENTRY BETWEEN TWO INTRA-BANK WALLETS,
036800*                DEBIT AND CREDIT BOTH 580, AMOUNT = QUANTITY.
036900*    TRADE BUY - DEBIT THE CRYPTO ACCOUNT, CREDIT 767004 (THE
037000*                REALISED GAIN CLEARING ACCOUNT), AMOUNT =
037100*                QUOTE-QTY WHEN PRESENT ELSE QUANTITY.
037200*    TRADE SELL- DEBIT 667004 (THE REALISED LOSS CLEARING
037300*                ACCOUNT), CREDIT THE CRYPTO ACCOUNT, SAME
037400*                AMOUNT RULE.
037500*
037600     IF       TRN-TYPE-DEPOSIT
037700              MOVE     WS-FA-ACCOUNT-NO  TO WS-DR-ACCT-NO
037800              MOVE     WS-FA-ACCOUNT-LIB TO WS-DR-ACCT-LIB
037900              MOVE     WS-ACCT-INTRA-BANK TO WS-CR-ACCT-NO
038000              MOVE     WS-LIB-INTRA-BANK  TO WS-CR-ACCT-LIB
038100              MOVE     TRN-QUANTITY      TO WS-POST-AMOUNT
038200     ELSE
038300     IF       TRN-TYPE-WITHDRAWAL
038400              MOVE     WS-ACCT-INTRA-BANK TO WS-DR-ACCT-NO
038500              MOVE     WS-LIB-INTRA-BANK  TO WS-DR-ACCT-LIB
038600              MOVE     WS-FA-ACCOUNT-NO  TO WS-CR-ACCT-NO
038700              MOVE     WS-FA-ACCOUNT-LIB TO WS-CR-ACCT-LIB
038800              MOVE     TRN-QUANTITY      TO WS-POST-AMOUNT
038900     ELSE
039000     IF       TRN-TYPE-FEE
039100              MOVE     WS-ACCT-COMMISSION TO WS-DR-ACCT-NO
039200              MOVE     WS-LIB-COMMISSION  TO WS-DR-ACCT-LIB
039300              MOVE     WS-FA-ACCOUNT-NO  TO WS-CR-ACCT-NO
039400              MOVE     WS-FA-ACCOUNT-LIB TO WS-CR-ACCT-LIB
039500              MOVE     TRN-COMMISSION    TO WS-POST-AMOUNT
039600     ELSE
039700     IF       TRN-TYPE-TRANSFER
039800              MOVE     WS-ACCT-INTRA-BANK TO WS-DR-ACCT-NO
039900              MOVE     WS-LIB-INTRA-BANK  TO WS-DR-ACCT-LIB
040000              MOVE     WS-ACCT-INTRA-BANK TO WS-CR-ACCT-NO
040100              MOVE     WS-LIB-INTRA-BANK  TO WS-CR-ACCT-LIB
040200              MOVE     TRN-QUANTITY      TO WS-POST-AMOUNT
040300     ELSE
040400         IF       TRN-QUOTE-QTY > ZERO
040500                  MOVE  TRN-QUOTE-QTY TO WS-POST-AMOUNT
040600         ELSE
040700                  MOVE  TRN-QUANTITY  TO WS-POST-AMOUNT
040800         END-IF
040900         IF       TRN-SIDE-BUY
041000                  MOVE  WS-FA-ACCOUNT-NO  TO WS-DR-ACCT-NO
041100                  MOVE  WS-FA-ACCOUNT-LIB TO WS-DR-ACCT-LIB
041200                  MOVE  WS-ACCT-GAIN      TO WS-CR-ACCT-NO
041300                  MOVE  WS-LIB-GAIN       TO WS-CR-ACCT-LIB
041400         ELSE
041500                  MOVE  WS-ACCT-LOSS      TO WS-DR-ACCT-NO
041600                  MOVE  WS-LIB-LOSS       TO WS-DR-ACCT-LIB
041700                  MOVE  WS-FA-ACCOUNT-NO  TO WS-CR-ACCT-NO
041800                  MOVE  WS-FA-ACCOUNT-LIB TO WS-CR-ACCT-LIB
041900         END-IF
042000     END-IF
042100     END-IF
042200     END-IF
042300     END-IF.
042400*
042500 BB100-EXIT.
042600     EXIT.
042700*
042800 BB105-INIT-ENTRY.
042900*
043000*    COMMON FIELDS SET ONCE - THE DEBIT AND CREDIT LINES BELOW
043100*    ONLY CHANGE COMPTE-NUM/LIB AND THE DEBIT/CREDIT AMOUNTS.
043200*
043300     MOVE     SPACES TO FEC-ENTRY-RECORD.
043400     MOVE     "BIN"     TO FEC-JOURNAL-CODE.
043500     MOVE     "BINANCE" TO FEC-JOURNAL-LIB.
043600     MOVE     WS-ECRITURE-NUM TO FEC-ECRITURE-NUM.
043700     MOVE     TRN-TS-CCYY TO FEC-ECR-CCYY.
043800     MOVE     TRN-TS-MM   TO FEC-ECR-MM.
043900     MOVE     TRN-TS-DD   TO FEC-ECR-DD.
044000     MOVE     TRN-ID      TO FEC-PIECE-REF (1:50).
044100     MOVE     FEC-ECRITURE-DATE8 TO FEC-PIECE-DATE.
044200     MOVE     TRN-TYPE TO FEC-ECRITURE-LIB (1:10).
044300     MOVE     TRN-SYMBOL TO FEC-MONTANT-DEVISE (1:20).
044400     MOVE     TRN-SYMBOL TO FEC-IDEVISE (1:10).
044500     MOVE     "binance" TO FEC-NOM-PLATEFORME.
044600     MOVE     TRN-ID TO FEC-ID-TRANS-COMPTACRYPTO (1:100).
044700*
044800 BB105-EXIT.
044900     EXIT.
045000*
045100 BB300-BUILD-DEBIT-LINE.
045200*
045300     MOVE     WS-DR-ACCT-NO  TO FEC-COMPTE-NUM (1:10).
045400     MOVE     WS-DR-ACCT-LIB TO FEC-COMPTE-LIB.
045500     MOVE     WS-POST-AMOUNT TO FEC-DEBIT.
045600     MOVE     "Y" TO FEC-DEBIT-PRESENT.
045700     MOVE     ZERO TO FEC-CREDIT.
045800     MOVE     "N" TO FEC-CREDIT-PRESENT.
045900     CALL     "FECVAL8" USING FEC-ENTRY-RECORD WS-ENTRY-VALID-SW.
046000     IF       WS-ENTRY-VALID
046100              ADD      WS-POST-AMOUNT TO WS-DEBIT-TOTAL
046200              ADD      1 TO WS-ENTRY-COUNT
046300              PERFORM  AA080-WRITE-EXPORT-LINE THRU AA080-EXIT
046400     ELSE
046500              DISPLAY  FE003 " " FEC-PIECE-REF
046600              ADD      1 TO WS-SKIP-COUNT
046700     END-IF.
046800*
046900 BB300-EXIT.
047000     EXIT.
047100*
047200 BB310-BUILD-CREDIT-LINE.
047300*
047400     MOVE     WS-CR-ACCT-NO  TO FEC-COMPTE-NUM (1:10).
047500     MOVE     WS-CR-ACCT-LIB TO FEC-COMPTE-LIB.
047600     MOVE     ZERO TO FEC-DEBIT.
047700     MOVE     "N" TO FEC-DEBIT-PRESENT.
047800     MOVE     WS-POST-AMOUNT TO FEC-CREDIT.
047900     MOVE     "Y" TO FEC-CREDIT-PRESENT.
048000     CALL     "FECVAL8" USING FEC-ENTRY-RECORD WS-ENTRY-VALID-SW.
048100     IF       WS-ENTRY-VALID
048200              ADD      WS-POST-AMOUNT TO WS-CREDIT-TOTAL
048300              ADD      1 TO WS-ENTRY-COUNT
048400              PERFORM  AA080-WRITE-EXPORT-LINE THRU AA080-EXIT
048500     ELSE
048600              DISPLAY  FE003 " " FEC-PIECE-REF
048700              ADD      1 TO WS-SKIP-COUNT
048800     END-IF.
048900*
049000 BB310-EXIT.
049100     EXIT.
049200*
049300 AA080-WRITE-EXPORT-LINE.
049400*
049500*    ONE TAB-SEPARATED OUTPUT LINE, 25 COLUMNS IN THE SAME
049600*    ORDER AS THE HEADER BUILT AT AA005 ABOVE.
049700*
049800     MOVE     SPACES TO WS-EXPORT-LINE.
049900     MOVE     1 TO WS-EXPORT-POS.
050000     MOVE     "Y" TO WS-FIRST-FIELD-SW.
050100     MOVE     FEC-JOURNAL-CODE TO WS-APPEND-SOURCE.
050200     MOVE     10 TO WS-APPEND-WIDTH.
050300     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
050400     MOVE     FEC-JOURNAL-LIB TO WS-APPEND-SOURCE.
050500     MOVE     100 TO WS-APPEND-WIDTH.
050600     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
050700     MOVE     FEC-ECRITURE-NUM TO WS-NUM8-EDIT.
050800     MOVE     WS-NUM8-EDIT TO WS-APPEND-SOURCE (1:8).
050900     MOVE     8 TO WS-APPEND-WIDTH.
051000     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
051100     MOVE     FEC-ECRITURE-DATE8 TO WS-APPEND-SOURCE (1:8).
051200     MOVE     8 TO WS-APPEND-WIDTH.
051300     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
051400     MOVE     FEC-COMPTE-NUM TO WS-APPEND-SOURCE.
051500     MOVE     20 TO WS-APPEND-WIDTH.
051600     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
051700     MOVE     FEC-COMPTE-LIB TO WS-APPEND-SOURCE.
051800     MOVE     200 TO WS-APPEND-WIDTH.
051900     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
052000     MOVE     FEC-COMP-AUX-NUM TO WS-APPEND-SOURCE.
052100     MOVE     20 TO WS-APPEND-WIDTH.
052200     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
052300     MOVE     FEC-COMP-AUX-LIB TO WS-APPEND-SOURCE.
052400     MOVE     200 TO WS-APPEND-WIDTH.
052500     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
052600     MOVE     FEC-PIECE-REF TO WS-APPEND-SOURCE.
052700     MOVE     50 TO WS-APPEND-WIDTH.
052800     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
052900     MOVE     FEC-PIECE-DATE TO WS-APPEND-SOURCE (1:8).
053000     MOVE     8 TO WS-APPEND-WIDTH.
053100     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
053200     MOVE     FEC-ECRITURE-LIB TO WS-APPEND-SOURCE.
053300     MOVE     200 TO WS-APPEND-WIDTH.
053400     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
053500     MOVE     FEC-DEBIT TO WS-FMT-SOURCE-AMT.
053600     MOVE     FEC-DEBIT-PRESENT TO WS-FMT-PRESENT-SW.
053700     PERFORM  BB920-FORMAT-AMOUNT THRU BB920-EXIT.
053800     MOVE     FEC-CREDIT TO WS-FMT-SOURCE-AMT.
053900     MOVE     FEC-CREDIT-PRESENT TO WS-FMT-PRESENT-SW.
054000     PERFORM  BB920-FORMAT-AMOUNT THRU BB920-EXIT.
054100     MOVE     FEC-ECRITURE-LET TO WS-APPEND-SOURCE.
054200     MOVE     10 TO WS-APPEND-WIDTH.
054300     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
054400     MOVE     SPACES TO WS-APPEND-SOURCE.
054500     MOVE     ZERO TO WS-APPEND-WIDTH.
054600     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
054700     MOVE     ZERO TO WS-APPEND-WIDTH.
054800     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
054900     MOVE     FEC-MONTANT-DEVISE TO WS-APPEND-SOURCE.
055000     MOVE     20 TO WS-APPEND-WIDTH.
055100     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
055200     MOVE     FEC-IDEVISE TO WS-APPEND-SOURCE.
055300     MOVE     10 TO WS-APPEND-WIDTH.
055400     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
055500     MOVE     FEC-NOM-PLATEFORME TO WS-APPEND-SOURCE.
055600     MOVE     50 TO WS-APPEND-WIDTH.
055700     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
055800     MOVE     FEC-CUMP TO WS-APPEND-SOURCE.
055900     MOVE     20 TO WS-APPEND-WIDTH.
056000     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
056100     MOVE     FEC-TAUX-DE-CHANGE TO WS-APPEND-SOURCE.
056200     MOVE     20 TO WS-APPEND-WIDTH.
056300     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
056400     MOVE     FEC-DEVISE-ECART-CONV TO WS-APPEND-SOURCE.
056500     MOVE     10 TO WS-APPEND-WIDTH.
056600     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
056700     MOVE     FEC-ADRESSE-SOURCE TO WS-APPEND-SOURCE.
056800     MOVE     200 TO WS-APPEND-WIDTH.
056900     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
057000     MOVE     FEC-ADRESSE-DEST TO WS-APPEND-SOURCE.
057100     MOVE     200 TO WS-APPEND-WIDTH.
057200     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
057300     MOVE     FEC-ID-TRANS-COMPTACRYPTO TO WS-APPEND-SOURCE.
057400     MOVE     100 TO WS-APPEND-WIDTH.
057500     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
057600     WRITE    FEC-EXPORT-RECORD FROM WS-EXPORT-LINE.
057700*
057800 AA080-EXIT.
057900     EXIT.
058000*
058100 BB900-APPEND-TRIMMED.
058200*
058300*    GENERIC TAB-SEPARATED FIELD APPEND - TRAILING SPACES ARE
058400*    SCANNED OFF WS-APPEND-SOURCE BEFORE THE COPY, SO THE
058500*    EXPORT LINE CARRIES NO PADDING BETWEEN COLUMNS.
058600*
058700     IF       NOT WS-FIRST-FIELD
058800              MOVE     WS-TAB TO WS-EXPORT-LINE (WS-EXPORT-POS:1)
058900              ADD      1 TO WS-EXPORT-POS
059000     END-IF.
059100     MOVE     "N" TO WS-FIRST-FIELD-SW.
059200     IF       WS-APPEND-WIDTH > ZERO
059300              PERFORM  BB905-SCAN-TRAILING THRU BB905-EXIT
059400                       VARYING WS-APPEND-LEN FROM WS-APPEND-WIDTH
059500                       BY -1
059600                       UNTIL    WS-APPEND-LEN = 0
059700                       OR       WS-APPEND-SOURCE (WS-APPEND-LEN:1)
059800                                NOT = SPACE
059900     ELSE
060000              MOVE     ZERO TO WS-APPEND-LEN
060100     END-IF.
060200     IF       WS-APPEND-LEN > 0
060300              MOVE     WS-APPEND-SOURCE (1:WS-APPEND-LEN) TO
060400                      WS-EXPORT-LINE (WS-EXPORT-POS:WS-APPEND-LEN)
060500              ADD      WS-APPEND-LEN TO WS-EXPORT-POS
060600     END-IF.
060700*
060800 BB900-EXIT.
060900     EXIT.
061000*
061100 BB905-SCAN-TRAILING.
061200     CONTINUE.
061300 BB905-EXIT.
061400     EXIT.
061500*
061600 BB920-FORMAT-AMOUNT.
061700*
061800*    DEBIT/CREDIT ONLY - ZERO SUPPRESSED, 2 DECIMALS, THEN
061900*    LEFT-TRIMMED BEFORE HANDING TO BB900 - WS-AMT-EDIT PADS ON
062000*    THE LEFT, NOT THE RIGHT, SO IT NEEDS ITS OWN SCAN.
062100*
062200     IF       WS-FMT-PRESENT-SW = "Y"
062300              MOVE     SPACES TO WS-AMT-EDIT
062400              MOVE     WS-FMT-SOURCE-AMT TO WS-AMT-EDIT
062500              PERFORM  BB925-SCAN-LEADING THRU BB925-EXIT
062600                       VARYING WS-LJ-SUB FROM 1 BY 1
062700                       UNTIL    WS-LJ-SUB > 14
062800                       OR       WS-AMT-EDIT (WS-LJ-SUB:1)
062900                                NOT = SPACE
063000              COMPUTE  WS-APPEND-WIDTH = 16 - WS-LJ-SUB
063100              MOVE     SPACES TO WS-APPEND-SOURCE
063200              MOVE     WS-AMT-EDIT (WS-LJ-SUB:WS-APPEND-WIDTH)
063300                       TO WS-APPEND-SOURCE (1:WS-APPEND-WIDTH)
063400     ELSE
063500              MOVE     ZERO TO WS-APPEND-WIDTH
063600     END-IF.
063700     PERFORM  BB900-APPEND-TRIMMED THRU BB900-EXIT.
063800*
063900 BB920-EXIT.
064000     EXIT.
064100*
064200 BB925-SCAN-LEADING.
064300     CONTINUE.
064400 BB925-EXIT.
064500     EXIT.
064600*
064700 AA090-WRITE-TOTALS.
064800*
064900*    CONTROL TOTALS FOR THE NIGHT'S RUN - THE ACCOUNTANT
065000*    RECONCILES DEBIT-TOTAL AGAINST CREDIT-TOTAL BEFORE
065100*    LOADING FECEXP INTO THE FEC VIEWER.
065200*
065300     MOVE     "FEC000 RUN " TO WS-LOG-LINE.
065400     MOVE     WS-TODAY-DATE9 TO WS-NUM8-EDIT.
065500     MOVE     WS-NUM8-EDIT TO WS-LOG-LINE (12:8).
065600     MOVE     " ENTRIES " TO WS-LOG-LINE (20:9).
065700     MOVE     WS-ENTRY-COUNT TO WS-LOG-LINE (29:7).
065800     MOVE     " SKIPPED " TO WS-LOG-LINE (36:9).
065900     MOVE     WS-SKIP-COUNT TO WS-LOG-LINE (45:7).
066000     WRITE    LOG-RECORD FROM WS-LOG-LINE.
066100     MOVE     SPACES TO WS-LOG-LINE.
066200     MOVE     "FEC000 DEBIT TOTAL  " TO WS-LOG-LINE.
066300     MOVE     WS-DEBIT-TOTAL TO WS-AMT-EDIT.
066400     MOVE     WS-AMT-EDIT TO WS-LOG-LINE (21:15).
066500     WRITE    LOG-RECORD FROM WS-LOG-LINE.
066600     MOVE     SPACES TO WS-LOG-LINE.
066700     MOVE     "FEC000 CREDIT TOTAL " TO WS-LOG-LINE.
066800     MOVE     WS-CREDIT-TOTAL TO WS-AMT-EDIT.
066900     MOVE     WS-AMT-EDIT TO WS-LOG-LINE (21:15).
067000     WRITE    LOG-RECORD FROM WS-LOG-LINE.
067100*
067200 AA090-EXIT.
067300     EXIT.
