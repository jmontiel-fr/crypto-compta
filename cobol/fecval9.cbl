000100*****************************************************************
000200*                                                               *
000300*                  TRANSACTION FIELD VALIDATION                 *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         FECVAL9.
001100     AUTHOR.             V B COEN.
001200     INSTALLATION.       APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.       21/11/88.
001400     DATE-COMPILED.
001500     SECURITY.           COPYRIGHT (C) 2026 AND LATER, V B COEN.
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                        LICENSE - SEE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.            CHECKS ONE EXCHANGE TRANSACTION ROW
002000*                        FOR DOMAIN AND SIGN VALIDITY BEFORE
002100*                        FEC000 POSTS IT - TYPE/SIDE/STATUS
002200*                        MUST BE ONE OF THE KNOWN VALUES,
002300*                        QUANTITY MUST BE POSITIVE, PRICE AND
002400*                        COMMISSION MAY BE BLANK BUT IF PRESENT
002500*                        MUST NOT BE NEGATIVE.
002600*
002700*    VERSION.            SEE PROG-NAME IN WS.
002800*    CALLED MODULES.     NONE.
002900*
003000*    ERROR MESSAGES USED.
003100*                        FV901 - UNKNOWN TRN-TYPE.
003200*                        FV902 - UNKNOWN TRN-SIDE.
003300*                        FV903 - UNKNOWN TRN-STATUS.
003400*                        FV904 - QUANTITY NOT POSITIVE.
003500*                        FV905 - PRICE NEGATIVE.
003600*                        FV906 - COMMISSION NEGATIVE.
003700*
003800* CHANGES:
003900* 21/11/88 JWB - 1.0.00 CREATED AS THE STOCK MOVEMENT FEED
004000*                       VALIDATOR - TYPE/DIRECTION/QUANTITY
004100*                       CHECKS BEFORE THE NIGHTLY UPDATE RUN.
004200* 19/09/98 KPT - 1.0.01 Y2K - CCYY CARRIED THROUGHOUT, NO MORE
004300*                       2-DIGIT YEAR ROLLOVER ASSUMPTION.
004400* 15/01/26 VBC - 2.0.00 REWRITTEN AS THE FEC POSTING MODULE'S
004500*                       TRANSACTION VALIDATOR - THE OLD STOCK
004600*                       FEED CHECKS MAP ONTO TYPE/SIDE/STATUS
004700*                       ALMOST UNCHANGED.
004800* 27/01/26 VBC - 2.0.01 PRICE/COMMISSION NOW ALLOWED BLANK
004900*                       (ZERO) FOR TRANSFER ROWS PER VOXOMA
005000*                       FEED CHANGE.
005100* 07/02/26 VBC - 2.0.02 ONE BAD FIELD NO LONGER STOPS THE
005200*                       OTHER CHECKS - ALL SIX NOW RUN SO THE
005300*                       LOG SHOWS EVERY FAULT ON A ROW AT ONCE.
005400*
005500 ENVIRONMENT             DIVISION.
005600*================================
005700*
005800 CONFIGURATION           SECTION.
005900 SOURCE-COMPUTER.        IBM-PC.
006000 OBJECT-COMPUTER.        IBM-PC.
006100 SPECIAL-NAMES.
006200     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
006300*
006400 DATA                    DIVISION.
006500*================================
006600*
006700 WORKING-STORAGE         SECTION.
006800*-----------------------
006900 77  PROG-NAME               PIC X(18) VALUE "FECVAL9 (2.0.02)".
007000*
007100 01  WS-CONTROL-FIELDS.
007200     03  WS-ERROR-COUNT      PIC 9(2)  COMP VALUE ZERO.
007300     03  FILLER              PIC X(04).
007400*
007500 01  WS-LAST-RUN-DATE.
007600     03  WS-LRD-CCYY         PIC 9(4).
007700     03  WS-LRD-MM           PIC 9(2).
007800     03  WS-LRD-DD           PIC 9(2).
007900 01  WS-LAST-RUN-DATE9 REDEFINES WS-LAST-RUN-DATE
008000                                PIC 9(8).
008100*
008200 01  WS-SPARE-GROUP.
008300     03  WS-SPARE-NUM        PIC 99.
008400 01  WS-SPARE-REDEF REDEFINES WS-SPARE-GROUP.
008500     03  WS-SPARE-ALPHA      PIC XX.
008600*
008700 01  ERROR-MESSAGES.
008800     03  FV901       PIC X(26) VALUE "FV901 UNKNOWN TRN-TYPE  ".
008900     03  FV902       PIC X(26) VALUE "FV902 UNKNOWN TRN-SIDE  ".
009000     03  FV903       PIC X(26) VALUE "FV903 UNKNOWN TRN-STATUS".
009100     03  FV904       PIC X(30) VALUE
009200         "FV904 QUANTITY NOT POSITIVE ".
009300     03  FV905       PIC X(22) VALUE "FV905 PRICE NEGATIVE  ".
009400     03  FV906       PIC X(26) VALUE "FV906 COMMISSION NEGATIVE".
009500     03  FILLER              PIC X(04).
009600 01  FV904-SPLIT REDEFINES FV904.
009700     03  FV904-CODE          PIC X(05).
009800     03  FV904-TEXT          PIC X(25).
009900*
010000 LINKAGE                 SECTION.
010100*************************
010200*
010300 COPY "WSTRANS.COB" REPLACING TRN-TRANSACTION-RECORD
010400                     BY LK-TRANSACTION.
010500*
010600 01  LK-VALID-FLAG           PIC X(01).
010700     88  LK-TRANSACTION-VALID    VALUE "Y".
010800     88  LK-TRANSACTION-INVALID  VALUE "N".
010900*
011000 PROCEDURE DIVISION USING LK-TRANSACTION
011100                          LK-VALID-FLAG.
011200*
011300 AA000-MAIN                  SECTION.
011400*************************************
011500*
011600     MOVE     ZERO TO WS-ERROR-COUNT.
011700     PERFORM  BB010-CHECK-TYPE       THRU BB010-EXIT.
011800     PERFORM  BB020-CHECK-SIDE       THRU BB020-EXIT.
011900     PERFORM  BB030-CHECK-STATUS     THRU BB030-EXIT.
012000     PERFORM  BB040-CHECK-QUANTITY   THRU BB040-EXIT.
012100     PERFORM  BB050-CHECK-PRICE      THRU BB050-EXIT.
012200     PERFORM  BB060-CHECK-COMMISSION THRU BB060-EXIT.
012300     IF       WS-ERROR-COUNT = ZERO
012400              MOVE     "Y" TO LK-VALID-FLAG
012500     ELSE
012600              MOVE     "N" TO LK-VALID-FLAG
012700     END-IF.
012800     GOBACK.
012900*
013000 BB010-CHECK-TYPE.
013100*
013200     IF       NOT TRN-TYPE-TRADE
013300              AND NOT TRN-TYPE-DEPOSIT
013400              AND NOT TRN-TYPE-WITHDRAWAL
013500              AND NOT TRN-TYPE-FEE
013600              AND NOT TRN-TYPE-TRANSFER
013700              DISPLAY  FV901 " " TRN-ID
013800              ADD      1 TO WS-ERROR-COUNT
013900     END-IF.
014000*
014100 BB010-EXIT.
014200     EXIT.
014300*
014400 BB020-CHECK-SIDE.
014500*
014600     IF       NOT TRN-SIDE-BUY
014700              AND NOT TRN-SIDE-SELL
014800              AND NOT TRN-SIDE-NONE
014900              DISPLAY  FV902 " " TRN-ID
015000              ADD      1 TO WS-ERROR-COUNT
015100     END-IF.
015200*
015300 BB020-EXIT.
015400     EXIT.
015500*
015600 BB030-CHECK-STATUS.
015700*
015800     IF       NOT TRN-STATUS-COMPLETED
015900              AND NOT TRN-STATUS-PENDING
016000              AND NOT TRN-STATUS-FAILED
016100              AND NOT TRN-STATUS-CANCELLED
016200              DISPLAY  FV903 " " TRN-ID
016300              ADD      1 TO WS-ERROR-COUNT
016400     END-IF.
016500*
016600 BB030-EXIT.
016700     EXIT.
016800*
016900 BB040-CHECK-QUANTITY.
017000*
017100     IF       TRN-QUANTITY NOT > ZERO
017200              DISPLAY  FV904 " " TRN-ID
017300              ADD      1 TO WS-ERROR-COUNT
017400     END-IF.
017500*
017600 BB040-EXIT.
017700     EXIT.
017800*
017900 BB050-CHECK-PRICE.
018000*
018100*    U9 RULE - PRICE MAY BE BLANK (ZERO) FOR NON-TRADE ROWS
018200*    BUT MAY NOT BE NEGATIVE.
018300*
018400     IF       TRN-PRICE < ZERO
018500              DISPLAY  FV905 " " TRN-ID
018600              ADD      1 TO WS-ERROR-COUNT
018700     END-IF.
018800*
018900 BB050-EXIT.
019000     EXIT.
019100*
019200 BB060-CHECK-COMMISSION.
019300*
019400     IF       TRN-COMMISSION < ZERO
019500              DISPLAY  FV906 " " TRN-ID
019600              ADD      1 TO WS-ERROR-COUNT
019700     END-IF.
019800*
019900 BB060-EXIT.
020000     EXIT.
