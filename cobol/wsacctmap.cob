000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR THE CRYPTO SYMBOL -> FEC    *
000400*           ACCOUNT MAPPING TABLE                  *
000500*     28 KNOWN SYMBOLS, BUILT ONCE AT BB005-LOAD-  *
000600*     TABLE FROM THE LITERALS BELOW - SEE FECACCT  *
000700*****************************************************
000800*
000900* 16/01/26 VBC - CREATED FOR FEC POSTING MODULE.
001000* 26/01/26 VBC - ARB/OP/SEI ADDED PER VOXOMA L2
001100*                TOKEN LIST UPDATE.
001200* 03/02/26 VBC - SPLIT INTO 3 PARALLEL LITERAL
001300*                STRINGS (SYM/ACCT/NAME) AFTER THE
001400*                SINGLE-STRING VERSION KEPT
001500*                WRAPPING MID-FIELD - EASIER TO
001600*                MAINTAIN THIS WAY.
001700*
001800 01  WS-ACCT-MAP-LITERALS.
001900    03  WS-SYMBOL-LITS     PIC X(280) VALUE
002000          "USDC      USDT      BUSD      DAI       TUSD      BTC
002100-    "     ETH       BNB       ADA       DOT       LINK      LTC
002200-    "     XRP       SOL       MATIC     AVAX      ATOM      NEAR
002300-    "     UNI       AAVE      COMP      MKR       SNX       ARB
002400-    "     OP        DOGE      SHIB      SEI       ".
002500*
002600    03  WS-ACCOUNT-LITS    PIC X(280) VALUE
002700          "5220011005522001101152200110125220011013522001101452200
002800-    "201885220020189522002019052200120015220012002522001200352200
002900-    "120045220012005522001200652200120075220012008522001200952200
003000-    "120105220012020522001202152200120225220012023522001202452200
003100-    "120305220012031522001204052200120415220012289".
003200*
003300    03  WS-NAME-LITS       PIC X(560) VALUE
003400          "USDC                USDT                BUSD
003500-    "     DAI                 TUSD                Bitcoin
003600-    "     Ethereum            BNB                 Cardano
003700-    "     Polkadot            Chainlink           Litecoin
003800-    "     XRP                 Solana              Polygon
003900-    "     Avalanche           Cosmos              Near
004000-    "     Uniswap             Aave                Compound
004100-    "     Maker               Synthetix           Arbitrum
004200-    "     Optimism            Dogecoin            Shiba Inu
004300-    "     Sei                 ".
004400*
004500 01  WS-ACCT-MAP-TABLE.
004600     03  WS-ACCT-SYMBOLS REDEFINES WS-SYMBOL-LITS.
004700         05  WS-ACCT-SYM   OCCURS 28 TIMES
004800                                PIC X(10).
004900     03  WS-ACCT-NUMBERS REDEFINES WS-ACCOUNT-LITS.
005000         05  WS-ACCT-NO    OCCURS 28 TIMES
005100                                PIC X(10).
005200     03  WS-ACCT-NAMES   REDEFINES WS-NAME-LITS.
005300         05  WS-ACCT-NAME  OCCURS 28 TIMES
005400                                PIC X(20).
005500*
005600*****************************************************
005700*  STABLECOIN & MAJOR-COIN CLASSIFICATION SETS      *
005800*****************************************************
005900*
006000 01  WS-STABLE-LITS          PIC X(70) VALUE
006100          "USDT      USDC      BUSD      DAI       TUSD      FDUSD
006200-    "     USDP      ".
006300 01  WS-STABLE-TABLE REDEFINES WS-STABLE-LITS.
006400     03  WS-STABLE-SYM       OCCURS 7 TIMES
006500                                PIC X(10).
006600*
006700 01  WS-MAJOR-LITS           PIC X(30) VALUE
006800         "BTC       ETH       BNB       ".
006900 01  WS-MAJOR-TABLE REDEFINES WS-MAJOR-LITS.
007000     03  WS-MAJOR-SYM        OCCURS 3 TIMES
007100                                PIC X(10).
007200*
007300*****************************************************
007400*  DEFAULT & SYSTEM ACCOUNTS - U7 BUSINESS RULE    *
007500*****************************************************
007600*
007700 01  WS-DEFAULT-ACCOUNT.
007800     03  WS-DEFAULT-ACCT-NO  PIC X(10)
007900                                VALUE "5220012999".
008000     03  FILLER              PIC X(04).
008100*
008200*    THE FULL ACCOUNT LABEL IS BUILT UP PIECE BY PIECE IN
008300*    FECACCT FROM THE THREE LITERALS BELOW - SEE BB025 THERE -
008400*    "JETONS DETENUS EN <NAME> (<SYM>) DU COMPTE VOXOMA".
008500*
008600 01  WS-LABEL-LITERALS.
008700     03  WS-LIB-PREFIX       PIC X(19)
008800                                VALUE "Jetons detenus en ".
008900     03  WS-LIB-OPEN-SYM     PIC X(02) VALUE " (".
009000     03  WS-LIB-CLOSE-SYM    PIC X(18)
009100                                VALUE ") du compte VOXOMA".
009200     03  FILLER              PIC X(03).
009300*
009400 01  WS-SYSTEM-ACCOUNTS.
009500     03  WS-ACCT-INTRA-BANK  PIC X(10) VALUE "580".
009600     03  WS-ACCT-COMMISSION  PIC X(10) VALUE "6278".
009700     03  WS-ACCT-GAIN        PIC X(10) VALUE "767004".
009800     03  WS-ACCT-LOSS        PIC X(10) VALUE "667004".
009900     03  WS-LIB-INTRA-BANK   PIC X(30)
010000             VALUE "Mouvement intra-bancaire".
010100     03  WS-LIB-COMMISSION   PIC X(20)
010200             VALUE "Commissions".
010300     03  WS-LIB-GAIN         PIC X(40)
010400             VALUE "Produits nets sur cessions de jeton".
010500     03  WS-LIB-LOSS         PIC X(40)
010600             VALUE "Charges nettes sur cessions de jetons".
010700     03  FILLER              PIC X(04).
010800*
