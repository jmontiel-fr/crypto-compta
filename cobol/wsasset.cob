000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR EXCHANGE ASSET BALANCE    *
000400*           FILE                                   *
000500*     LINE SEQUENTIAL, ONE BALANCE ROW PER ASSET   *
000600*     HELD - SEE PYVALU00                          *
000700*****************************************************
000800*  FILE SIZE 60 BYTES.
000900*
001000* 13/01/26 VBC - CREATED FOR CRYPTO TAX MODULE.
001100* 02/02/26 VBC - QTY FIELDS WIDENED TO S9(10)V9(8)
001200*                TO MATCH EXCHANGE EXPORT PRECISION.
001300*
001400 01  AST-BALANCE-RECORD.
001500     03  AST-SYMBOL             PIC X(10).
001600     03  AST-FREE-QTY           PIC S9(10)V9(8)
001700                           SIGN IS TRAILING SEPARATE CHARACTER.
001800     03  AST-LOCKED-QTY         PIC S9(10)V9(8)
001900                           SIGN IS TRAILING SEPARATE CHARACTER.
002000     03  AST-UNIT-PRICE-USD     PIC S9(10)V9(8)
002100                           SIGN IS TRAILING SEPARATE CHARACTER.
002200     03  FILLER                 PIC X(04).
002300*
