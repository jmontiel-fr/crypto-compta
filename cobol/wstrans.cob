000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR EXCHANGE TRANSACTION      *
000400*           FILE                                   *
000500*     LINE SEQUENTIAL, SORTED ASCENDING BY         *
000600*     TRN-TIMESTAMP - SEE FEC000                   *
000700*****************************************************
000800*  FILE SIZE 200 BYTES.
000900*
001000* 14/01/26 VBC - CREATED FOR FEC POSTING MODULE.
001100* 23/01/26 VBC - ADDED TRN-SIDE 88S, BLANK ALLOWED.
001200* 30/01/26 VBC - ADDED TRN-STATUS 88S PER VOXOMA
001300*                RECONCILIATION REQUEST #142.
001400*
001500 01  TRN-TRANSACTION-RECORD.
001600     03  TRN-ID                 PIC X(100).
001700     03  TRN-TIMESTAMP.
001800         05  TRN-TS-DATE.
001900             07  TRN-TS-CCYY    PIC 9(4).
002000             07  TRN-TS-MM      PIC 9(2).
002100             07  TRN-TS-DD      PIC 9(2).
002200         05  TRN-TS-TIME.
002300             07  TRN-TS-HH      PIC 9(2).
002400             07  TRN-TS-MN      PIC 9(2).
002500             07  TRN-TS-SS      PIC 9(2).
002600     03  TRN-TIMESTAMP14  REDEFINES TRN-TIMESTAMP
002700                                PIC 9(14).
002800     03  TRN-TYPE               PIC X(10).
002900         88  TRN-TYPE-TRADE         VALUE "TRADE     ".
003000         88  TRN-TYPE-DEPOSIT       VALUE "DEPOSIT   ".
003100         88  TRN-TYPE-WITHDRAWAL    VALUE "WITHDRAWAL".
003200         88  TRN-TYPE-FEE           VALUE "FEE       ".
003300         88  TRN-TYPE-TRANSFER      VALUE "TRANSFER  ".
003400     03  TRN-SYMBOL             PIC X(20).
003500     03  TRN-SIDE               PIC X(4).
003600         88  TRN-SIDE-BUY           VALUE "BUY ".
003700         88  TRN-SIDE-SELL          VALUE "SELL".
003800         88  TRN-SIDE-NONE          VALUE "    ".
003900     03  TRN-QUANTITY           PIC S9(10)V9(8)
004000                           SIGN IS TRAILING SEPARATE CHARACTER.
004100     03  TRN-PRICE              PIC S9(10)V9(8)
004200                           SIGN IS TRAILING SEPARATE CHARACTER.
004300     03  TRN-QUOTE-QTY          PIC S9(10)V9(8)
004400                           SIGN IS TRAILING SEPARATE CHARACTER.
004500     03  TRN-COMMISSION         PIC S9(10)V9(8)
004600                           SIGN IS TRAILING SEPARATE CHARACTER.
004700     03  TRN-COMMISSION-ASSET   PIC X(10).
004800     03  TRN-STATUS             PIC X(10).
004900         88  TRN-STATUS-COMPLETED   VALUE "COMPLETED ".
005000         88  TRN-STATUS-PENDING     VALUE "PENDING   ".
005100         88  TRN-STATUS-FAILED      VALUE "FAILED    ".
005200         88  TRN-STATUS-CANCELLED   VALUE "CANCELLED ".
005300     03  FILLER                 PIC X(05).
005400*
