000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR THE FEC JOURNAL ENTRY       *
000400*           RECORD                                 *
000500*     25 COLUMNS PER THE FRENCH FEC (FICHIER DES   *
000600*     ECRITURES COMPTABLES) EXPORT NORM - BUILT BY *
000700*     FEC000, FORMATTED TO TAB-SEPARATED TEXT BY   *
000800*     AA080-WRITE-EXPORT-LINE - SEE FEC000         *
000900*****************************************************
001000*
001100* 15/01/26 VBC - CREATED FOR FEC POSTING MODULE.
001200* 24/01/26 VBC - SPLIT DEBIT/CREDIT BLANK HANDLING
001300*                INTO PRESENCE FLAGS, COMP-3 AMTS.
001400* 01/02/26 VBC - ADDED FEC-HAS-DEBIT/CREDIT 88S
001500*                AFTER VOXOMA EXPORT REJECTED ROW
001600*                WITH BOTH COLUMNS AT ZERO.
001700*
001800 01  FEC-ENTRY-RECORD.
001900     03  FEC-JOURNAL-CODE       PIC X(10)
002000                                VALUE "BIN".
002100     03  FEC-JOURNAL-LIB        PIC X(100)
002200                                VALUE "BINANCE".
002300     03  FEC-ECRITURE-NUM       PIC 9(8)   COMP.
002400     03  FEC-ECRITURE-DATE.
002500         05  FEC-ECR-CCYY       PIC 9(4).
002600         05  FEC-ECR-MM         PIC 9(2).
002700         05  FEC-ECR-DD         PIC 9(2).
002800     03  FEC-ECRITURE-DATE8  REDEFINES FEC-ECRITURE-DATE
002900                                PIC 9(8).
003000     03  FEC-COMPTE-NUM         PIC X(20).
003100     03  FEC-COMPTE-LIB         PIC X(200).
003200     03  FEC-COMP-AUX-NUM       PIC X(20).
003300     03  FEC-COMP-AUX-LIB       PIC X(200).
003400     03  FEC-PIECE-REF          PIC X(50).
003500     03  FEC-PIECE-DATE         PIC 9(8).
003600     03  FEC-PIECE-DATE-X  REDEFINES FEC-PIECE-DATE
003700                                PIC X(08).
003800     03  FEC-ECRITURE-LIB       PIC X(200).
003900     03  FEC-DEBIT              PIC S9(11)V99 COMP-3.
004000     03  FEC-DEBIT-PRESENT      PIC X.
004100         88  FEC-HAS-DEBIT          VALUE "Y".
004200         88  FEC-NO-DEBIT           VALUE "N".
004300     03  FEC-CREDIT             PIC S9(11)V99 COMP-3.
004400     03  FEC-CREDIT-PRESENT     PIC X.
004500         88  FEC-HAS-CREDIT         VALUE "Y".
004600         88  FEC-NO-CREDIT          VALUE "N".
004700     03  FEC-LETTERING.
004800         05  FEC-ECRITURE-LET   PIC X(10).
004900         05  FEC-DATE-LET       PIC 9(8).
005000         05  FEC-DATE-LET-X  REDEFINES FEC-DATE-LET
005100                                PIC X(08).
005200         05  FEC-VALID-DATE     PIC 9(8).
005300         05  FEC-VALIDDATE-X REDEFINES FEC-VALID-DATE
005400                                PIC X(08).
005500     03  FEC-LETTERING-BLANK  REDEFINES FEC-LETTERING
005600                                PIC X(26).
005700     03  FEC-MONTANT-DEVISE     PIC X(20).
005800     03  FEC-IDEVISE            PIC X(10).
005900     03  FEC-NOM-PLATEFORME     PIC X(50)
006000                                VALUE "binance".
006100     03  FEC-CUMP               PIC X(20).
006200     03  FEC-TAUX-DE-CHANGE     PIC X(20).
006300     03  FEC-DEVISE-ECART-CONV  PIC X(10).
006400     03  FEC-ADRESSE-SOURCE     PIC X(200).
006500     03  FEC-ADRESSE-DEST       PIC X(200).
006600     03  FEC-ID-TRANS-COMPTACRYPTO
006700                                PIC X(100).
006800     03  FILLER                 PIC X(10).
006900*
