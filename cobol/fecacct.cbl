000100*****************************************************************
000200*                                                               *
000300*             SYMBOL TO FEC ACCOUNT NUMBER LOOKUP               *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         FECACCT.
001100     AUTHOR.             V B COEN.
001200     INSTALLATION.       APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.       11/07/84.
001400     DATE-COMPILED.
001500     SECURITY.           COPYRIGHT (C) 2026 AND LATER, V B COEN.
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                        LICENSE - SEE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.            TURNS A CRYPTO ASSET SYMBOL INTO ITS
002000*                        FEC ACCOUNT NUMBER AND LABEL USING THE
002100*                        28-ENTRY TABLE IN WSACCTMAP - UNKNOWN
002200*                        SYMBOLS FALL TO THE DEFAULT "JETONS
002300*                        DETENUS EN xxx" ACCOUNT.
002400*
002500*    VERSION.            SEE PROG-NAME IN WS.
002600*    CALLED MODULES.     NONE.
002700*
002800*    ERROR MESSAGES USED.
002900*                        FA001 - ACCOUNT NUMBER FAILED FORMAT
003000*                                CHECK (SHOULD NEVER FIRE FROM
003100*                                THE TABLE OR DEFAULT ACCOUNT).
003200*
003300* CHANGES:
003400* 11/07/84 JWB - 1.0.00 CREATED AS THE NOMINAL CODE LOOKUP FOR
003500*                       THE PURCHASE LEDGER - SUPPLIER PREFIX
003600*                       TO NOMINAL ACCOUNT AND ACCOUNT NAME.
003700* 29/08/98 KPT - 1.0.01 Y2K - CCYY CARRIED THROUGHOUT, NO MORE
003800*                       2-DIGIT YEAR ROLLOVER ASSUMPTION.
003900* 16/01/26 VBC - 2.0.00 REWRITTEN AS THE FEC POSTING MODULE'S
004000*                       SYMBOL-TO-ACCOUNT LOOKUP - SAME
004100*                       PREFIX-TABLE-WITH-DEFAULT SHAPE AS THE
004200*                       OLD PURCHASE LEDGER ROUTINE.
004300* 26/01/26 VBC - 2.0.01 SYMBOL NOW UPPERCASED BEFORE THE TABLE
004400*                       SEARCH - VOXOMA EXPORT STARTED SENDING
004500*                       MIXED CASE SYMBOLS ON SOME PAIRS.
004600* 04/02/26 VBC - 2.0.02 ACCOUNT NUMBER FORMAT CHECK ADDED AS A
004700*                       BELT-AND-BRACES AFTER THE TABLE LOOKUP.
004800* 11/02/26 VBC - 2.0.03 ACCOUNT-LIB NOW BUILT AS THE FULL
004900*                       "JETONS DETENUS EN xxx (SYM) DU COMPTE
005000*                       VOXOMA" LABEL, NOT JUST THE BARE NAME -
005100*                       THE ACCOUNTANT'S FEC VIEWER WAS SHOWING
005200*                       BLANK LABELS FOR EVERY ROW.
005300*
005400 ENVIRONMENT             DIVISION.
005500*================================
005600*
005700 CONFIGURATION           SECTION.
005800 SOURCE-COMPUTER.        IBM-PC.
005900 OBJECT-COMPUTER.        IBM-PC.
006000 SPECIAL-NAMES.
006100     CLASS WS-DIGIT-CLASS IS "0" THRU "9".
006200*
006300 DATA                    DIVISION.
006400*================================
006500*
006600 WORKING-STORAGE         SECTION.
006700*-----------------------
006800 77  PROG-NAME               PIC X(18) VALUE "FECACCT (2.0.03)".
006900*
007000 01  WS-CONTROL-FIELDS.
007100     03  WS-SUB              PIC 9(4)  COMP VALUE ZERO.
007200     03  WS-FOUND-SW         PIC X(01)      VALUE "N".
007300         88  WS-SYM-FOUND        VALUE "Y".
007400     03  WS-VALID-LEN-SW     PIC X(01)      VALUE "N".
007500         88  WS-LEN-OK           VALUE "Y".
007600     03  FILLER              PIC X(04).
007700*
007800 01  WS-SEARCH-SYM           PIC X(10)      VALUE SPACES.
007900*
008000 01  WS-CHOSEN-FIELDS.
008100     03  WS-CHOSEN-NAME      PIC X(20)      VALUE SPACES.
008200     03  WS-CHOSEN-SYM       PIC X(10)      VALUE SPACES.
008300     03  FILLER              PIC X(02).
008400 01  WS-CHOSEN-SPLIT REDEFINES WS-CHOSEN-FIELDS.
008500     03  WS-CHOSEN-NAME-SYM  PIC X(30).
008600     03  FILLER              PIC X(02).
008700*
008800 01  WS-ACCT-LENGTH.
008900     03  WS-ACCT-LEN         PIC 9(2)  COMP VALUE ZERO.
009000     03  WS-NAME-LEN         PIC 9(2)  COMP VALUE ZERO.
009100     03  WS-SYM-LEN          PIC 9(2)  COMP VALUE ZERO.
009200     03  WS-LIB-POS          PIC 9(3)  COMP VALUE ZERO.
009300*
009400 01  WS-LAST-RUN-DATE.
009500     03  WS-LRD-CCYY         PIC 9(4).
009600     03  WS-LRD-MM           PIC 9(2).
009700     03  WS-LRD-DD           PIC 9(2).
009800 01  WS-LAST-RUN-DATE9 REDEFINES WS-LAST-RUN-DATE
009900                                PIC 9(8).
010000*
010100 COPY "WSACCTMAP.COB".
010200*
010300 01  ERROR-MESSAGES.
010400     03  FA001       PIC X(38) VALUE
010500         "FA001 ACCOUNT NUMBER FORMAT INVALID".
010600     03  FILLER              PIC X(02).
010700 01  FA001-SPLIT REDEFINES ERROR-MESSAGES.
010800     03  FA001-CODE          PIC X(05).
010900     03  FA001-TEXT          PIC X(35).
011000*
011100 LINKAGE                 SECTION.
011200*************************
011300*
011400 01  LK-SYMBOL               PIC X(10).
011500 01  LK-ACCOUNT-NO           PIC X(10).
011600 01  LK-ACCOUNT-LIB          PIC X(200).
011700 01  LK-VALID-FLAG           PIC X(01).
011800     88  LK-ACCOUNT-VALID        VALUE "Y".
011900     88  LK-ACCOUNT-INVALID      VALUE "N".
012000*
012100 PROCEDURE DIVISION USING LK-SYMBOL
012200                          LK-ACCOUNT-NO
012300                          LK-ACCOUNT-LIB
012400                          LK-VALID-FLAG.
012500*
012600 AA000-MAIN                  SECTION.
012700*************************************
012800*
012900     MOVE     LK-SYMBOL TO WS-SEARCH-SYM.
013000     INSPECT  WS-SEARCH-SYM CONVERTING
013100              "abcdefghijklmnopqrstuvwxyz"
013200              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013300     MOVE     "N" TO WS-FOUND-SW.
013400     PERFORM  BB010-SEARCH-TABLE THRU BB010-EXIT
013500              VARYING WS-SUB FROM 1 BY 1
013600              UNTIL    WS-SUB > 28
013700              OR       WS-SYM-FOUND.
013800     IF       WS-SYM-FOUND
013900              PERFORM  BB020-USE-TABLE-ENTRY THRU BB020-EXIT
014000     ELSE
014100              PERFORM  BB030-USE-DEFAULT     THRU BB030-EXIT
014200     END-IF.
014300     PERFORM  BB025-BUILD-LABEL THRU BB025-EXIT.
014400     PERFORM  BB040-VALIDATE-ACCOUNT THRU BB040-EXIT.
014500     GOBACK.
014600*
014700 BB010-SEARCH-TABLE.
014800*
014900     IF       WS-ACCT-SYM (WS-SUB) = WS-SEARCH-SYM
015000              MOVE     "Y" TO WS-FOUND-SW
015100     END-IF.
015200*
015300 BB010-EXIT.
015400     EXIT.
015500*
015600 BB020-USE-TABLE-ENTRY.
015700*
015800*    U7 RULE - TABLE LOOKUP HIT. THE SUBSCRIPT IS LEFT ONE
015900*    PAST THE MATCH BY THE PERFORM VARYING ABOVE.
016000*
016100     SUBTRACT 1 FROM WS-SUB.
016200     MOVE     WS-ACCT-NO   (WS-SUB) TO LK-ACCOUNT-NO.
016300     MOVE     WS-ACCT-NAME (WS-SUB) TO WS-CHOSEN-NAME.
016400     MOVE     WS-ACCT-SYM  (WS-SUB) TO WS-CHOSEN-SYM.
016500*
016600 BB020-EXIT.
016700     EXIT.
016800*
016900 BB030-USE-DEFAULT.
017000*
017100*    U7 RULE - UNKNOWN SYMBOL FALLS TO THE DEFAULT ACCOUNT,
017200*    LABEL BUILT AS "JETONS DETENUS EN " FOLLOWED BY THE
017300*    SYMBOL AS SUPPLIED BY THE CALLER (NOT UPPERCASED) AND
017400*    " DU COMPTE VOXOMA".
017500*
017600     MOVE     WS-DEFAULT-ACCT-NO  TO LK-ACCOUNT-NO.
017700     MOVE     LK-SYMBOL TO WS-CHOSEN-NAME.
017800     MOVE     LK-SYMBOL TO WS-CHOSEN-SYM.
017900*
018000 BB030-EXIT.
018100     EXIT.
018200*
018300 BB025-BUILD-LABEL.
018400*
018500*    LABEL IS BUILT UP PIECE BY PIECE AT ITS TRIMMED LENGTH SO
018600*    THE EXPORTED COMPTELIB COLUMN DOES NOT CARRY GAPS OF
018700*    SPACES BETWEEN THE NAME, THE SYMBOL AND THE CLOSING TEXT.
018800*
018900     MOVE     SPACES TO LK-ACCOUNT-LIB.
019000     MOVE     ZERO TO WS-NAME-LEN WS-SYM-LEN.
019100     INSPECT  WS-CHOSEN-NAME TALLYING WS-NAME-LEN
019200              FOR CHARACTERS BEFORE SPACE.
019300     INSPECT  WS-CHOSEN-SYM TALLYING WS-SYM-LEN
019400              FOR CHARACTERS BEFORE SPACE.
019500     MOVE     WS-LIB-PREFIX TO LK-ACCOUNT-LIB (1:19).
019600     MOVE     20 TO WS-LIB-POS.
019700     MOVE     WS-CHOSEN-NAME (1:WS-NAME-LEN)
019800              TO LK-ACCOUNT-LIB (WS-LIB-POS:WS-NAME-LEN).
019900     ADD      WS-NAME-LEN TO WS-LIB-POS.
020000     MOVE     WS-LIB-OPEN-SYM TO LK-ACCOUNT-LIB (WS-LIB-POS:2).
020100     ADD      2 TO WS-LIB-POS.
020200     MOVE     WS-CHOSEN-SYM (1:WS-SYM-LEN)
020300              TO LK-ACCOUNT-LIB (WS-LIB-POS:WS-SYM-LEN).
020400     ADD      WS-SYM-LEN TO WS-LIB-POS.
020500     MOVE     WS-LIB-CLOSE-SYM TO LK-ACCOUNT-LIB (WS-LIB-POS:18).
020600*
020700 BB025-EXIT.
020800     EXIT.
020900*
021000 BB040-VALIDATE-ACCOUNT.
021100*
021200*    ACCOUNT NUMBER MUST BE NON-BLANK, DIGITS ONLY, AND
021300*    3 TO 10 CHARACTERS LONG.
021400*
021500     MOVE     "Y" TO LK-VALID-FLAG.
021600     IF       LK-ACCOUNT-NO = SPACES
021700              MOVE     "N" TO LK-VALID-FLAG
021800              DISPLAY  FA001 " " LK-SYMBOL
021900              GO TO    BB040-EXIT
022000     END-IF.
022100     MOVE     ZERO TO WS-ACCT-LEN.
022200     INSPECT  LK-ACCOUNT-NO TALLYING WS-ACCT-LEN
022300              FOR CHARACTERS BEFORE SPACE.
022400     IF       WS-ACCT-LEN < 3 OR WS-ACCT-LEN > 10
022500              MOVE     "N" TO LK-VALID-FLAG
022600              DISPLAY  FA001 " " LK-SYMBOL
022700              GO TO    BB040-EXIT
022800     END-IF.
022900     IF       LK-ACCOUNT-NO (1:WS-ACCT-LEN) IS NOT NUMERIC
023000              MOVE     "N" TO LK-VALID-FLAG
023100              DISPLAY  FA001 " " LK-SYMBOL
023200     END-IF.
023300*
023400 BB040-EXIT.
023500     EXIT.
