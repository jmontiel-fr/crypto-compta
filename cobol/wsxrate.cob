000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR USD/EUR EXCHANGE RATE     *
000400*           TABLE FILE                             *
000500*     LINE SEQUENTIAL, ONE QUOTE PER LINE, ONE     *
000600*     ROW PER DATE/PAIR - LOADED WHOLE BY          *
000700*     RATELOOK ON ENTRY - SEE RATELOOK             *
000800*****************************************************
000900*  FILE SIZE 20 BYTES.
001000*
001100* 12/01/26 VBC - CREATED FOR CRYPTO TAX MODULE.
001200* 22/01/26 VBC - TABLE OCCURS WIDENED 1830 -> 3660
001300*                (TEN YEARS DAILY) PER SY-REQ #118.
001400*
001500 01  FX-RATE-RECORD.
001600     03  FXR-DATE.
001700         05  FXR-CCYY           PIC 9(4).
001800         05  FXR-MM             PIC 9(2).
001900         05  FXR-DD             PIC 9(2).
002000     03  FXR-DATE9   REDEFINES FXR-DATE
002100                                PIC 9(8).
002200     03  FXR-FROM               PIC X(3).
002300     03  FXR-TO                 PIC X(3).
002400     03  FXR-VALUE              PIC 9(1)V9(6).
002500     03  FILLER                 PIC X(03).
002600*
002700*****************************************************
002800*  IN-MEMORY RATE TABLE - BUILT BY RATELOOK FROM    *
002900*  FX-RATE-RECORD ON RATETAB, SEARCHED EXACT DATE   *
003000*  THEN +/- 1..7 DAYS, EARLIER DAY FIRST PER OFFSET *
003100*****************************************************
003200*
003300 01  FX-RATE-TABLE.
003400     03  FXT-COUNT              PIC 9(4)  COMP.
003500     03  FXT-ENTRY   OCCURS 3660 TIMES
003600                      INDEXED BY FXT-IX.
003700         05  FXT-DATE           PIC 9(8).
003800         05  FXT-FROM           PIC X(3).
003900         05  FXT-TO             PIC X(3).
004000         05  FXT-VALUE          PIC 9(1)V9(6).
004100*
