000100*****************************************************
000200*                                                   *
000300*  LINKAGE CARRIER FOR THE FLAT-TAX CALCULATOR     *
000400*           STATE                                  *
000500*     PASSED BY PYTAX000 TO PYFLATAX ON EVERY CALL *
000600*     SO STATE SURVIVES ACROSS OPS - SEE PYFLATAX  *
000700*****************************************************
000800*
000900* 17/01/26 VBC - CREATED FOR CRYPTO TAX MODULE.
001000* 28/01/26 VBC - ADDED FLTX-RATIO WORKING FIELD SO
001100*                CALLER CAN SEE IT FOR AUDIT PRINT.
001200* 23/02/26 VBC - FLTX-RATIO WIDENED TO MATCH PYFLATAX'S
001300*                WS-RATIO - PYTAX000 NOW ACTUALLY READS IT
001400*                TO LOG A RATIO OVER 1. WAS SET BUT NEVER
001500*                READ BEFORE THIS.
001600*
001700 01  WS-FLAT-TAX-STATE.
001800     03  FLTX-ACQUISITION-COST  PIC S9(11)V99 COMP-3.
001900     03  FLTX-CUMULATIVE-GAINS  PIC S9(11)V99 COMP-3.
002000     03  FLTX-OP-TYPE           PIC X(1).
002100         88  FLTX-DEPOSIT           VALUE "D".
002200         88  FLTX-WITHDRAWAL        VALUE "R".
002300     03  FLTX-AMOUNT            PIC S9(9)V99  COMP-3.
002400     03  FLTX-PORTFOLIO-EUR     PIC S9(11)V99 COMP-3.
002500     03  FLTX-TAXABLE-GAIN      PIC S9(9)V99  COMP-3.
002600     03  FLTX-RATIO             PIC S9(5)V9(8) COMP-3.
002700     03  FLTX-ERROR-FLAG        PIC X(1)
002800                                VALUE "N".
002900         88  FLTX-ERROR             VALUE "Y".
003000         88  FLTX-NO-ERROR          VALUE "N".
003100     03  FILLER                 PIC X(04).
003200*
