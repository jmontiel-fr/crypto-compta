000100*****************************************************************
000200*                                                               *
000300*              PORTFOLIO USD / EUR VALUE CONVERTER              *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PYPFVAL.
001100     AUTHOR.             V B COEN.
001200     INSTALLATION.       APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.       09/11/89.
001400     DATE-COMPILED.
001500     SECURITY.           COPYRIGHT (C) 2026 AND LATER, V B COEN.
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                        LICENSE - SEE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.            TINY CALLED MODULE - CONVERTS A
002000*                        PORTFOLIO VALUE, HELD IN USD, TO EUR
002100*                        USING THE USD/EUR RATE FOR THE
002200*                        OPERATION DATE. CALLED ONCE PER
002300*                        WITHDRAWAL ROW FROM PYTAX000 - U2.
002400*
002500*    VERSION.            SEE PROG-NAME IN WS.
002600*    CALLED MODULES.     NONE.
002700*    ERROR MESSAGES USED. NONE - RATE SUPPLIED BY CALLER.
002800*
002900* CHANGES:
003000* 09/11/89 MFH - 1.0.00 CREATED AS A SMALL CALLED MODULE FOR
003100*                       ROUNDING FUND UNIT PRICES TO 2 DP.
003200* 30/09/98 KPT - 1.0.01 Y2K - CCYY CARRIED THROUGHOUT, NO MORE
003300*                       2-DIGIT YEAR ROLLOVER ASSUMPTION.
003400* 14/01/26 VBC - 2.0.00 REWRITTEN AS THE CRYPTO TAX MODULE'S
003500*                       PORTFOLIO-VALUE ROUNDING CALL - UNIT
003600*                       TRUST WORK LEFT THIS SHOP YEARS AGO.
003700* 21/01/26 VBC - 2.0.01 ROUNDING CHANGED FROM TRUNCATE TO
003800*                       COMPUTE ... ROUNDED AFTER TAX OFFICE
003900*                       QUERY ON A 0.005 PORTFOLIO ON 19/01.
004000* 02/02/26 VBC - 2.0.02 TIDIED LINKAGE NAMES TO MATCH PYTAX000.
004100*
004200 ENVIRONMENT             DIVISION.
004300*================================
004400*
004500 CONFIGURATION           SECTION.
004600 SOURCE-COMPUTER.        IBM-PC.
004700 OBJECT-COMPUTER.        IBM-PC.
004800 SPECIAL-NAMES.
004900     CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
005000*
005100 DATA                    DIVISION.
005200*================================
005300*
005400 WORKING-STORAGE         SECTION.
005500*-----------------------
005600 77  PROG-NAME               PIC X(17) VALUE "PYPFVAL (2.0.02)".
005700*
005800 01  WS-WORK-FIELDS.
005900     03  WS-USD-SCALED       PIC S9(13)V99  COMP-3.
006000     03  WS-USD-REDEFINE REDEFINES WS-USD-SCALED
006100                                PIC S9(15)     COMP-3.
006200     03  WS-RATE-CHECK       PIC 9(1)V9(6).
006300     03  WS-RATE-REDEFINE REDEFINES WS-RATE-CHECK
006400                                PIC 9(7)       COMP-3.
006500     03  WS-ROUND-SW         PIC X(01) VALUE "N".
006600         88  WS-ROUND-DONE       VALUE "Y".
006700     03  FILLER              PIC X(04).
006800*
006900 01  WS-LAST-RUN-DATE.
007000     03  WS-LRD-CCYY         PIC 9(4).
007100     03  WS-LRD-MM           PIC 9(2).
007200     03  WS-LRD-DD           PIC 9(2).
007300 01  WS-LAST-RUN-DATE9 REDEFINES WS-LAST-RUN-DATE
007400                                PIC 9(8).
007500*
007600 LINKAGE                 SECTION.
007700*************************
007800*
007900 01  LK-PORTFOLIO-USD        PIC S9(11)V99.
008000 01  LK-FX-RATE              PIC 9(1)V9(6).
008100 01  LK-PORTFOLIO-EUR        PIC S9(11)V99.
008200*
008300 PROCEDURE DIVISION USING LK-PORTFOLIO-USD
008400                          LK-FX-RATE
008500                          LK-PORTFOLIO-EUR.
008600*
008700 AA000-MAIN                  SECTION.
008800*************************************
008900*
009000     PERFORM  AA010-CONVERT THRU AA010-EXIT.
009100     GOBACK.
009200*
009300 AA010-CONVERT.
009400*
009500*    EUR VALUE = ROUND2 (USD VALUE * USD-TO-EUR RATE) - U2.
009600*
009700     MOVE     LK-PORTFOLIO-USD TO WS-USD-SCALED.
009800     COMPUTE  LK-PORTFOLIO-EUR ROUNDED =
009900              WS-USD-SCALED * LK-FX-RATE.
010000     SET      WS-ROUND-DONE TO TRUE.
010100*
010200 AA010-EXIT.
010300     EXIT.
