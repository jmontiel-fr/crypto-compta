000100*****************************************************************
000200*                                                               *
000300*                    FEC ENTRY FIELD VALIDATION                  *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         FECVAL8.
001100     AUTHOR.             V B COEN.
001200     INSTALLATION.       APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.       30/03/86.
001400     DATE-COMPILED.
001500     SECURITY.           COPYRIGHT (C) 2026 AND LATER, V B COEN.
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                        LICENSE - SEE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.            CHECKS ONE COMPLETED FEC-ENTRY-RECORD
002000*                        BEFORE FEC000 WRITES IT TO FECEXP -
002100*                        ECRITURE-DATE MUST BE A VALID YYYYMMDD
002200*                        DATE, ECRITURE-NUM MUST BE POSITIVE,
002300*                        PIECE-DATE/DATE-LET/VALID-DATE MAY BE
002400*                        BLANK BUT IF PRESENT MUST ALSO BE A
002500*                        VALID YYYYMMDD DATE, THE MANDATORY
002600*                        TEXT FIELDS (INCL. COMPTE-LIB) MUST
002700*                        NOT BE BLANK, AND EXACTLY ONE OF
002800*                        DEBIT/CREDIT MUST BE PRESENT (NEVER
002900*                        BOTH, NEVER NEITHER).
003000*
003100*    VERSION.            SEE PROG-NAME IN WS.
003200*    CALLED MODULES.     NONE.
003300*
003400*    ERROR MESSAGES USED.
003500*                        FV801 - ECRITURE-NUM NOT POSITIVE.
003600*                        FV802 - ECRITURE-DATE INVALID.
003700*                        FV803 - MANDATORY FIELD BLANK.
003800*                        FV804 - DEBIT/CREDIT BOTH PRESENT.
003900*                        FV805 - DEBIT/CREDIT BOTH ABSENT.
004000*                        FV806 - PIECE-DATE INVALID.
004100*                        FV807 - DATE-LET INVALID.
004200*                        FV808 - VALID-DATE INVALID.
004300*
004400* CHANGES:
004500* 30/03/86 MFH - 1.0.00 CREATED AS THE GENERAL LEDGER POSTING
004600*                       LINE VALIDATOR - NOMINAL/DATE/MANDATORY
004700*                       FIELD CHECKS BEFORE UPDATE.
004800* 07/10/98 KPT - 1.0.01 Y2K - CCYY CARRIED THROUGHOUT, NO MORE
004900*                       2-DIGIT YEAR ROLLOVER ASSUMPTION.
005000* 18/01/26 VBC - 2.0.00 REWRITTEN AS THE FEC POSTING MODULE'S
005100*                       ENTRY VALIDATOR - THE OLD G/L POSTING
005200*                       CHECKS MAP ACROSS ALMOST UNCHANGED.
005300* 28/01/26 VBC - 2.0.01 MONTH/DAY RANGE CHECK ADDED - A BAD
005400*                       RATE-FILE DATE ONCE CRASHED THE IMPORT
005500*                       AT THE ACCOUNTANT'S END, NOT OURS.
005600* 09/02/26 VBC - 2.0.02 DEBIT-XOR-CREDIT CHECK SPLIT INTO TWO
005700*                       MESSAGES SO THE LOG SAYS WHICH WAY IT
005800*                       FAILED.
005900* 23/02/26 VBC - 2.0.03 PIECE-DATE, DATE-LET, VALID-DATE NOW
006000*                       CHECKED BLANK-OR-CALENDAR SAME AS
006100*                       ECRITURE-DATE - U8 COVERED ALL FOUR
006200*                       DATE FIELDS, THE CODE ONLY DID ONE.
006300*
006400 ENVIRONMENT             DIVISION.
006500*================================
006600*
006700 CONFIGURATION           SECTION.
006800 SOURCE-COMPUTER.        IBM-PC.
006900 OBJECT-COMPUTER.        IBM-PC.
007000 SPECIAL-NAMES.
007100     CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
007200*
007300 DATA                    DIVISION.
007400*================================
007500*
007600 WORKING-STORAGE         SECTION.
007700*-----------------------
007800 77  PROG-NAME               PIC X(18) VALUE "FECVAL8 (2.0.03)".
007900*
008000 01  WS-CONTROL-FIELDS.
008100     03  WS-ERROR-COUNT      PIC 9(2)  COMP VALUE ZERO.
008200     03  FILLER              PIC X(04).
008300*
008400 01  WS-DAYS-IN-MONTH-LITS     PIC X(24) VALUE
008500         "312831303130313130313031".
008600 01  WS-DAYS-IN-MONTH-TAB REDEFINES WS-DAYS-IN-MONTH-LITS.
008700     03  WS-DAYS-IN-MONTH    OCCURS 12 TIMES
008800                                PIC 99.
008900*
009000 01  WS-LAST-RUN-DATE.
009100     03  WS-LRD-CCYY         PIC 9(4).
009200     03  WS-LRD-MM           PIC 9(2).
009300     03  WS-LRD-DD           PIC 9(2).
009400 01  WS-LAST-RUN-DATE9 REDEFINES WS-LAST-RUN-DATE
009500                                PIC 9(8).
009600*
009700*    WORK AREA SHARED BY THE BLANK-OR-CALENDAR CHECK PERFORMED
009800*    FOR PIECE-DATE, DATE-LET AND VALID-DATE - BB022 MOVES THE
009900*    FIELD IN ALPHANUMERIC-SAFE, BB020 DOES THE SAME FOR THE
010000*    GROUP DATE.
010100*
010200 01  WS-GENERIC-DATE.
010300     03  WS-GD-CCYY          PIC 9(4).
010400     03  WS-GD-MM            PIC 9(2).
010500     03  WS-GD-DD            PIC 9(2).
010600 01  WS-GENERIC-DATE-X REDEFINES WS-GENERIC-DATE
010700                                PIC X(08).
010800*
010900 01  WS-DATE-STATUS          PIC X(01).
011000     88  WS-DATE-OK              VALUE "Y".
011100     88  WS-DATE-BAD              VALUE "N".
011200*
011300 01  ERROR-MESSAGES.
011400     03  FV801       PIC X(30) VALUE
011500         "FV801 ECRITURE-NUM NOT PVE  ".
011600     03  FV802       PIC X(28) VALUE "FV802 ECRITURE-DATE BAD  ".
011700     03  FV803       PIC X(28) VALUE "FV803 MANDATORY FIELD BLK".
011800     03  FV804       PIC X(30) VALUE
011900         "FV804 DEBIT AND CREDIT BOTH ".
012000     03  FV805       PIC X(30) VALUE
012100         "FV805 NO DEBIT AND NO CREDIT".
012200     03  FV806       PIC X(28) VALUE "FV806 PIECE-DATE BAD   ".
012300     03  FV807       PIC X(28) VALUE "FV807 DATE-LET BAD      ".
012400     03  FV808       PIC X(28) VALUE "FV808 VALID-DATE BAD   ".
012500     03  FILLER              PIC X(02).
012600 01  FV801-SPLIT REDEFINES FV801.
012700     03  FV801-CODE          PIC X(05).
012800     03  FV801-TEXT          PIC X(25).
012900*
013000 LINKAGE                 SECTION.
013100*************************
013200*
013300 COPY "WSFECENT.COB" REPLACING FEC-ENTRY-RECORD
013400                      BY LK-FEC-ENTRY.
013500*
013600 01  LK-VALID-FLAG           PIC X(01).
013700     88  LK-FEC-ENTRY-VALID      VALUE "Y".
013800     88  LK-FEC-ENTRY-INVALID    VALUE "N".
013900*
014000 PROCEDURE DIVISION USING LK-FEC-ENTRY
014100                          LK-VALID-FLAG.
014200*
014300 AA000-MAIN                  SECTION.
014400*************************************
014500*
014600     MOVE     ZERO TO WS-ERROR-COUNT.
014700     PERFORM  BB010-CHECK-NUM        THRU BB010-EXIT.
014800     PERFORM  BB020-CHECK-DATE       THRU BB020-EXIT.
014900     PERFORM  BB022-CHECK-OTHER-DATES THRU BB022-EXIT.
015000     PERFORM  BB030-CHECK-MANDATORY  THRU BB030-EXIT.
015100     PERFORM  BB040-CHECK-DEBIT-CREDIT THRU BB040-EXIT.
015200     IF       WS-ERROR-COUNT = ZERO
015300              MOVE     "Y" TO LK-VALID-FLAG
015400     ELSE
015500              MOVE     "N" TO LK-VALID-FLAG
015600     END-IF.
015700     GOBACK.
015800*
015900 BB010-CHECK-NUM.
016000*
016100     IF       FEC-ECRITURE-NUM NOT > ZERO
016200              DISPLAY  FV801 " " FEC-PIECE-REF
016300              ADD      1 TO WS-ERROR-COUNT
016400     END-IF.
016500*
016600 BB010-EXIT.
016700     EXIT.
016800*
016900 BB020-CHECK-DATE.
017000*
017100*    ECRITURE-DATE MUST BE A REAL CALENDAR DATE - MONTH 1-12,
017200*    DAY WITHIN THE DAYS-IN-MONTH TABLE (LEAP YEARS NOT
017300*    CONSIDERED - FEBRUARY IS CHECKED AT 28 EVERY YEAR, SAME
017400*    AS RATELOOK).
017500*
017600     IF       FEC-ECR-MM < 1 OR FEC-ECR-MM > 12
017700              DISPLAY  FV802 " " FEC-PIECE-REF
017800              ADD      1 TO WS-ERROR-COUNT
017900              GO TO    BB020-EXIT
018000     END-IF.
018100     IF       FEC-ECR-DD < 1
018200              OR FEC-ECR-DD > WS-DAYS-IN-MONTH (FEC-ECR-MM)
018300              DISPLAY  FV802 " " FEC-PIECE-REF
018400              ADD      1 TO WS-ERROR-COUNT
018500     END-IF.
018600*
018700 BB020-EXIT.
018800     EXIT.
018900*
019000 BB022-CHECK-OTHER-DATES.
019100*
019200*    U8 RULE - PIECE-DATE, DATE-LET AND VALID-DATE MAY EACH BE
019300*    BLANK, BUT IF PRESENT MUST BE A REAL 8-DIGIT YYYYMMDD
019400*    CALENDAR DATE, SAME RULE AS ECRITURE-DATE ABOVE.
019500*
019600     MOVE     FEC-PIECE-DATE-X TO WS-GENERIC-DATE-X.
019700     IF       WS-GENERIC-DATE-X NOT = SPACES
019800              PERFORM  BB025-CHECK-CALENDAR THRU BB025-EXIT
019900              IF       WS-DATE-BAD
020000                       DISPLAY  FV806 " " FEC-PIECE-REF
020100                       ADD      1 TO WS-ERROR-COUNT
020200              END-IF
020300     END-IF.
020400     MOVE     FEC-DATE-LET-X TO WS-GENERIC-DATE-X.
020500     IF       WS-GENERIC-DATE-X NOT = SPACES
020600              PERFORM  BB025-CHECK-CALENDAR THRU BB025-EXIT
020700              IF       WS-DATE-BAD
020800                       DISPLAY  FV807 " " FEC-PIECE-REF
020900                       ADD      1 TO WS-ERROR-COUNT
021000              END-IF
021100     END-IF.
021200     MOVE     FEC-VALIDDATE-X TO WS-GENERIC-DATE-X.
021300     IF       WS-GENERIC-DATE-X NOT = SPACES
021400              PERFORM  BB025-CHECK-CALENDAR THRU BB025-EXIT
021500              IF       WS-DATE-BAD
021600                       DISPLAY  FV808 " " FEC-PIECE-REF
021700                       ADD      1 TO WS-ERROR-COUNT
021800              END-IF
021900     END-IF.
022000*
022100 BB022-EXIT.
022200     EXIT.
022300*
022400 BB025-CHECK-CALENDAR.
022500*
022600*    SETS WS-DATE-STATUS FROM WS-GENERIC-DATE, ALREADY MOVED
022700*    IN BY THE CALLER - NOT NUMERIC, OR MONTH/DAY OUT OF
022800*    RANGE, IS A FAIL.
022900*
023000     MOVE     "Y" TO WS-DATE-STATUS.
023100     IF       WS-GENERIC-DATE-X NOT NUMERIC
023200              MOVE     "N" TO WS-DATE-STATUS
023300              GO TO    BB025-EXIT
023400     END-IF.
023500     IF       WS-GD-MM < 1 OR WS-GD-MM > 12
023600              MOVE     "N" TO WS-DATE-STATUS
023700              GO TO    BB025-EXIT
023800     END-IF.
023900     IF       WS-GD-DD < 1
024000              OR WS-GD-DD > WS-DAYS-IN-MONTH (WS-GD-MM)
024100              MOVE     "N" TO WS-DATE-STATUS
024200     END-IF.
024300*
024400 BB025-EXIT.
024500     EXIT.
024600*
024700 BB030-CHECK-MANDATORY.
024800*
024900     IF       FEC-JOURNAL-CODE = SPACES
025000              OR FEC-COMPTE-NUM = SPACES
025100              OR FEC-COMPTE-LIB = SPACES
025200              OR FEC-ECRITURE-LIB = SPACES
025300              OR FEC-PIECE-REF = SPACES
025400              DISPLAY  FV803 " " FEC-PIECE-REF
025500              ADD      1 TO WS-ERROR-COUNT
025600     END-IF.
025700*
025800 BB030-EXIT.
025900     EXIT.
026000*
026100 BB040-CHECK-DEBIT-CREDIT.
026200*
026300*    U8 RULE - EXACTLY ONE OF DEBIT/CREDIT MUST BE PRESENT,
026400*    NEVER BOTH, NEVER NEITHER.
026500*
026600     IF       FEC-HAS-DEBIT AND FEC-HAS-CREDIT
026700              DISPLAY  FV804 " " FEC-PIECE-REF
026800              ADD      1 TO WS-ERROR-COUNT
026900     END-IF.
027000     IF       FEC-NO-DEBIT AND FEC-NO-CREDIT
027100              DISPLAY  FV805 " " FEC-PIECE-REF
027200              ADD      1 TO WS-ERROR-COUNT
027300     END-IF.
027400*
027500 BB040-EXIT.
027600     EXIT.
