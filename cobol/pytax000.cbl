000100*****************************************************************
000200*                                                               *
000300*              YEARLY CRYPTO TAX DECLARATION BATCH              *
000400*         USES RW (REPORT WRITER FOR THE PRINTED REPORT)       *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         PYTAX000.
001200     AUTHOR.             V B COEN.
001300     INSTALLATION.       APPLEWOOD COMPUTERS.
001400     DATE-WRITTEN.       18/02/83.
001500     DATE-COMPILED.
001600     SECURITY.           COPYRIGHT (C) 2026 AND LATER, V B COEN.
001700*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                        LICENSE - SEE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.            MAIN YEARLY BATCH FOR THE FRENCH CRYPTO
002100*                        TAX DECLARATION. READS THE YEAR'S FIAT
002200*                        DEPOSIT/WITHDRAWAL OPERATIONS (PRE-
002300*                        SORTED ASCENDING BY DATE), CALLS
002400*                        PYPFVAL TO CONVERT PORTFOLIO USD TO EUR
002500*                        ON WITHDRAWALS AND PYFLATAX TO RUN THE
002600*                        FLAT-TAX RULE, THEN PRINTS THE NINE
002700*                        COLUMN DECLARATION VIA REPORT WRITER.
002800*
002900*    VERSION.            SEE PROG-NAME IN WS.
003000*    CALLED MODULES.     PYPFVAL. PYFLATAX.
003100*
003200*    FILES USED.
003300*                        FIATOPS. FIAT OPERATIONS - INPUT.
003400*                        TAXRPT.  TAX DECLARATION - OUTPUT (RW).
003500*
003600*    ERROR MESSAGES USED.
003700*                        PT101 - FIATOPS NOT FOUND.
003800*                        PT102 - YEAR OUT OF RANGE 2000 - TODAY.
003900*                        PT103 - WITHDRAWAL RATIO OVER 1 (WARN).
004000*                        PT104 - ROW REJECTED, FLATTAX ERROR FLAG.
004100*
004200* CHANGES:
004300* 18/02/83 JWB - 1.0.00 CREATED AS THE PAYROLL YEAR-END TAX
004400*                       SUMMARY REPORT DRIVER.
004500* 23/09/98 KPT - 1.0.01 Y2K - CCYY CARRIED THROUGHOUT, NO MORE
004600*                       2-DIGIT YEAR ROLLOVER ASSUMPTION.
004700* 10/01/26 VBC - 2.0.00 REWRITTEN AS THE MAIN YEARLY BATCH FOR
004800*                       THE FRENCH CRYPTO TAX MODULE - PAYROLL
004900*                       YEAR-END REPORTING MOVED TO THE NEW
005000*                       SUITE, THIS DRIVER WAS FREE TO REUSE.
005100* 20/01/26 VBC - 2.0.01 YEAR NOW TAKEN FROM THE FIRST RECORD
005200*                       RATHER THAN A PARAMETER CARD - THE
005300*                       FILE IS ALREADY SPLIT PER YEAR UPSTREAM.
005400* 29/01/26 VBC - 2.0.02 RECORDS OUTSIDE WS-REPORT-YEAR NOW
005500*                       SKIPPED WITH A WARNING INSTEAD OF
005600*                       ABORTING THE WHOLE RUN.
005700* 08/02/26 VBC - 2.0.03 EMPTY INPUT NOW PRODUCES HEADERS ONLY,
005800*                       NO TOTAL BLOCK - PER YEAR-END REVIEW.
005900* 23/02/26 VBC - 2.0.04 WITHDRAWAL RATIO FROM PYFLATAX NOW READ
006000*                       BACK AND LOGGED WHEN OVER 1 - AMOUNT
006100*                       EXCEEDING PORTFOLIO VALUE IS ALLOWED BUT
006200*                       WORTH A LINE ON THE RUN LOG.
006300* 25/02/26 VBC - 2.0.05 PYFLATAX ERROR FLAG NOW TESTED AFTER THE
006400*                       CALL - A ZERO/NEGATIVE AMOUNT OR ZERO
006500*                       PORTFOLIO WAS PRINTING A DETAIL LINE OFF
006600*                       STALE FLTX FIELDS INSTEAD OF BEING
006700*                       REJECTED.
006800*
006900 ENVIRONMENT             DIVISION.
007000*================================
007100*
007200 CONFIGURATION           SECTION.
007300 SOURCE-COMPUTER.        IBM-PC.
007400 OBJECT-COMPUTER.        IBM-PC.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
007800*
007900 INPUT-OUTPUT            SECTION.
008000 FILE-CONTROL.
008100     SELECT   FIAT-FILE   ASSIGN TO "FIATOPS"
008200                           ORGANIZATION LINE SEQUENTIAL
008300                           STATUS WS-FIAT-STATUS.
008400     SELECT   PRINT-FILE  ASSIGN TO "TAXRPT"
008500                           ORGANIZATION LINE SEQUENTIAL
008600                           STATUS WS-PRINT-STATUS.
008700*
008800 DATA                    DIVISION.
008900*================================
009000*
009100 FILE                    SECTION.
009200*
009300 FD  FIAT-FILE.
009400 COPY "WSFIATOP.COB".
009500*
009600 FD  PRINT-FILE
009700     REPORT IS TAX-DECLARATION-REPORT.
009800*
009900 WORKING-STORAGE         SECTION.
010000*-----------------------
010100 77  PROG-NAME               PIC X(18) VALUE "PYTAX000 (2.0.05)".
010200*
010300 01  WS-CONTROL-FIELDS.
010400     03  WS-FIAT-STATUS      PIC XX        VALUE ZERO.
010500     03  WS-PRINT-STATUS     PIC XX        VALUE ZERO.
010600     03  WS-EOF-SW           PIC X(01)     VALUE "N".
010700         88  WS-EOF              VALUE "Y".
010800     03  WS-FIRST-REC-SW     PIC X(01)     VALUE "Y".
010900         88  WS-FIRST-RECORD     VALUE "Y".
011000     03  WS-REPORT-YEAR      PIC 9(4)      VALUE ZERO.
011100     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
011200     03  WS-ROW-ERROR-SW     PIC X(01)     VALUE "N".
011300         88  WS-ROW-IS-ERROR     VALUE "Y".
011400     03  FILLER              PIC X(03).
011500*
011600 01  WS-TODAY-DATE.
011700     03  WS-TD-CCYY          PIC 9(4).
011800     03  WS-TD-MM            PIC 9(2).
011900     03  WS-TD-DD            PIC 9(2).
012000 01  WS-TODAY-DATE9  REDEFINES WS-TODAY-DATE
012100                                PIC 9(8).
012200*
012300 01  WS-DETAIL-FIELDS.
012400     03  WS-DATE-TEXT        PIC X(10).
012500     03  WS-TYPE-TEXT        PIC X(30).
012600     03  WS-PORTFOLIO-EUR    PIC S9(11)V99 COMP-3 VALUE ZERO.
012700     03  WS-PF-EUR-REDEF  REDEFINES WS-PORTFOLIO-EUR
012800                             PIC S9(13)     COMP-3.
012900     03  WS-PORTFOLIO-EUR-BLANK-SW
013000                             PIC X(01)     VALUE "Y".
013100         88  WS-PF-EUR-IS-BLANK  VALUE "Y".
013200     03  WS-RATE-4DP         PIC 9V9(4).
013300     03  FILLER              PIC X(03).
013400*
013500 01  WS-TOTAL-FIELDS.
013600     03  WS-DEPOSIT-TOTAL    PIC S9(11)V99 COMP-3 VALUE ZERO.
013700     03  WS-DEPOSIT-REDEF REDEFINES WS-DEPOSIT-TOTAL
013800                                PIC S9(13)    COMP-3.
013900     03  WS-WITHDRAWAL-TOTAL PIC S9(11)V99 COMP-3 VALUE ZERO.
014000     03  WS-ANY-RECORDS-SW   PIC X(01)     VALUE "N".
014100         88  WS-ANY-RECORDS      VALUE "Y".
014200     03  FILLER              PIC X(04).
014300*
014400 COPY "WSTAXST.COB".
014500*
014600 01  ERROR-MESSAGES.
014700     03  PT101       PIC X(26) VALUE
014800         "PT101 FIATOPS NOT FOUND  ".
014900     03  PT102       PIC X(39) VALUE
015000         "PT102 YEAR OUT OF RANGE 2000 TO TODAY ".
015100     03  PT103       PIC X(33) VALUE
015200         "PT103 WITHDRAWAL RATIO OVER 1  ".
015300     03  PT104       PIC X(37) VALUE
015400         "PT104 ROW REJECTED - FLATTAX ERROR ".
015500     03  FILLER              PIC X(02).
015600*
015700 REPORT SECTION.
015800****************
015900*
016000 RD  TAX-DECLARATION-REPORT
016100     CONTROL      FINAL
016200     PAGE LIMIT   WS-PAGE-LINES
016300     HEADING      1
016400     FIRST DETAIL 5
016500     LAST  DETAIL WS-PAGE-LINES.
016600*
016700 01  TYPE PAGE HEADING.
016800     03  LINE 1.
016900         05  COL  1     PIC X(45)   VALUE
017000             "DECLARATION FISCALE CRYPTO - ANNEE ".
017100         05  COL 46     PIC 9(4)    SOURCE WS-REPORT-YEAR.
017200     03  LINE 3.
017300         05  COL  1                 VALUE "DATE".
017400         05  COL 13                 VALUE "TYPE D'OPERATION".
017500         05  COL 45                 VALUE "MONTANT EUR".
017600         05  COL 60                 VALUE "PORTEFEUILLE USD".
017700         05  COL 80                 VALUE "TAUX USD/EUR".
017800         05  COL 95                 VALUE "PORTEFEUILLE EUR".
017900         05  COL 114                VALUE "ACQUISITION EUR".
018000         05  COL 132                VALUE "PLUS-VALUE EUR".
018100         05  COL 150                VALUE "CUMUL PLUS-VALUES".
018200*
018300 01  TAX-DETAIL TYPE IS DETAIL.
018400     03  LINE PLUS 1.
018500         05  COL  1     PIC X(10)        SOURCE WS-DATE-TEXT.
018600         05  COL 13     PIC X(30)        SOURCE WS-TYPE-TEXT.
018700         05  COL 45     PIC -(9)9.99     SOURCE OPF-AMOUNT-EUR.
018800         05  COL 60     PIC -(11)9.99    SOURCE OPF-PORTFOLIO-USD.
018900         05  COL 80     PIC 9.9999       SOURCE WS-RATE-4DP.
019000         05  COL 95     PIC -(11)9.99    SOURCE WS-PORTFOLIO-EUR
019100                         PRESENT WHEN NOT WS-PF-EUR-IS-BLANK.
019200         05  COL 114    PIC -(11)9.99    SOURCE
019300                         FLTX-ACQUISITION-COST.
019400         05  COL 132    PIC -(9)9.99     SOURCE FLTX-TAXABLE-GAIN.
019500         05  COL 150    PIC -(11)9.99    SOURCE
019600                         FLTX-CUMULATIVE-GAINS.
019700*
019800 01  TYPE CONTROL FOOTING FINAL
019900         PRESENT WHEN WS-ANY-RECORDS.
020000     03  LINE PLUS 2.
020100         05  COL  1   PIC X(17)    VALUE "TOTAL DEPOTS EUR ".
020200         05  COL 18   PIC -(11)9.99  SOURCE WS-DEPOSIT-TOTAL.
020300     03  LINE PLUS 1.
020400         05  COL  1   PIC X(17)    VALUE "TOTAL RETRAITS EUR".
020500         05  COL 18   PIC -(11)9.99  SOURCE WS-WITHDRAWAL-TOTAL.
020600     03  LINE PLUS 1.
020700         05  COL  1   PIC X(24)    VALUE
020800             "TOTAL PLUS-VALUES EUR   ".
020900         05  COL 25   PIC -(11)9.99  SOURCE FLTX-CUMULATIVE-GAINS.
021000*
021100 PROCEDURE DIVISION.
021200*
021300 AA000-MAIN                  SECTION.
021400*************************************
021500*
021600     ACCEPT   WS-TODAY-DATE9 FROM DATE YYYYMMDD.
021700     MOVE     ZERO TO FLTX-ACQUISITION-COST
021800                       FLTX-CUMULATIVE-GAINS.
021900     OPEN     INPUT FIAT-FILE.
022000     IF       WS-FIAT-STATUS NOT = "00"
022100              DISPLAY  PT101
022200              GOBACK
022300     END-IF.
022400     OPEN     OUTPUT PRINT-FILE.
022500     INITIATE TAX-DECLARATION-REPORT.
022600     PERFORM  AA010-READ-FIAT THRU AA010-EXIT.
022700     PERFORM  AA020-PROCESS-LOOP THRU AA020-EXIT
022800              UNTIL    WS-EOF.
022900     TERMINATE TAX-DECLARATION-REPORT.
023000     CLOSE    FIAT-FILE.
023100     CLOSE    PRINT-FILE.
023200     GOBACK.
023300*
023400 AA010-READ-FIAT.
023500*
023600     READ     FIAT-FILE
023700         AT END
023800              MOVE     "Y" TO WS-EOF-SW
023900     END-READ.
024000*
024100 AA010-EXIT.
024200     EXIT.
024300*
024400 AA020-PROCESS-LOOP.
024500*
024600     IF       WS-FIRST-RECORD
024700              PERFORM  AA030-YEAR-CHECK THRU AA030-EXIT
024800              MOVE     "N" TO WS-FIRST-REC-SW
024900     END-IF.
025000     IF       OPF-CCYY = WS-REPORT-YEAR
025100              PERFORM  AA040-BUILD-DETAIL THRU AA040-EXIT
025200              IF       NOT WS-ROW-IS-ERROR
025300                       MOVE     "Y" TO WS-ANY-RECORDS-SW
025400                       GENERATE TAX-DETAIL
025500              END-IF
025600     END-IF.
025700     PERFORM  AA010-READ-FIAT THRU AA010-EXIT.
025800*
025900 AA020-EXIT.
026000     EXIT.
026100*
026200 AA030-YEAR-CHECK.
026300*
026400*    U3 RULE - YEAR ARGUMENT MUST BE BETWEEN 2000 AND THE
026500*    CURRENT YEAR. TAKEN FROM THE FIRST FIAT RECORD AS THE
026600*    UPSTREAM EXTRACT IS ALREADY SPLIT ONE FILE PER YEAR.
026700*
026800     MOVE     OPF-CCYY TO WS-REPORT-YEAR.
026900     IF       WS-REPORT-YEAR < 2000
027000              OR WS-REPORT-YEAR > WS-TD-CCYY
027100              DISPLAY  PT102
027200              CLOSE    FIAT-FILE
027300              GOBACK
027400     END-IF.
027500*
027600 AA030-EXIT.
027700     EXIT.
027800*
027900 AA040-BUILD-DETAIL.
028000*
028100*    U3 DRIVER RULE - "D" = DEPOT, "R" = RETRAIT.
028200*    PORTEFEUILLE-EUR COLUMN IS COMPUTED (AND USED IN THE
028300*    WITHDRAWAL RULE) ONLY FOR WITHDRAWALS.
028400*
028500     MOVE     SPACES TO WS-DATE-TEXT.
028600     MOVE     OPF-CCYY TO WS-DATE-TEXT (1:4).
028700     MOVE     "-"      TO WS-DATE-TEXT (5:1).
028800     MOVE     OPF-MM   TO WS-DATE-TEXT (6:2).
028900     MOVE     "-"      TO WS-DATE-TEXT (8:1).
029000     MOVE     OPF-DD   TO WS-DATE-TEXT (9:2).
029100     MOVE     OPF-FX-RATE TO WS-RATE-4DP.
029200     IF       OPF-IS-DEPOSIT
029300              MOVE     "DEPOT" TO WS-TYPE-TEXT
029400              MOVE     "Y"     TO WS-PORTFOLIO-EUR-BLANK-SW
029500              MOVE     ZERO    TO WS-PORTFOLIO-EUR
029600              MOVE     OPF-AMOUNT-EUR TO FLTX-AMOUNT
029700              SET      FLTX-DEPOSIT TO TRUE
029800              ADD      OPF-AMOUNT-EUR TO WS-DEPOSIT-TOTAL
029900     ELSE
030000              MOVE     "RETRAIT" TO WS-TYPE-TEXT
030100              MOVE     "N"       TO WS-PORTFOLIO-EUR-BLANK-SW
030200              CALL     "PYPFVAL" USING OPF-PORTFOLIO-USD
030300                                       OPF-FX-RATE
030400                                       WS-PORTFOLIO-EUR
030500              MOVE     OPF-AMOUNT-EUR  TO FLTX-AMOUNT
030600              MOVE     WS-PORTFOLIO-EUR TO FLTX-PORTFOLIO-EUR
030700              SET      FLTX-WITHDRAWAL TO TRUE
030800              ADD      OPF-AMOUNT-EUR TO WS-WITHDRAWAL-TOTAL
030900     END-IF.
031000     CALL     "PYFLATAX" USING WS-FLAT-TAX-STATE.
031100     IF       FLTX-ERROR
031200              MOVE     "Y" TO WS-ROW-ERROR-SW
031300              DISPLAY  PT104 " " WS-DATE-TEXT
031400     ELSE
031500              MOVE     "N" TO WS-ROW-ERROR-SW
031600              IF       FLTX-WITHDRAWAL AND FLTX-RATIO > 1
031700                       DISPLAY  PT103 " " WS-DATE-TEXT
031800              END-IF
031900     END-IF.
032000*
032100 AA040-EXIT.
032200     EXIT.
